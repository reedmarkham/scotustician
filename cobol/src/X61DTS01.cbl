000100      CBL OPT(2) DYNAM                                                    
000200       IDENTIFICATION DIVISION.                                           
000300       PROGRAM-ID. X61DTS01.                                              
000400       AUTHOR.     ALAIMO.                                                
000500       INSTALLATION. MILANO DATA CENTER.                                  
000600       DATE-WRITTEN. 03/05/87.                                            
000700       DATE-COMPILED. 03/05/87.                                           
000800       SECURITY.   NONE.                                                  
000900      *----------------------------------------------------------         
001000      * X61DTS01                                                          
001100      * **++ test suite for the X61D004 term/docket parse                 
001200      *      subprogram (rule U9, ticket MI3102.PSPS.SCOA)                
001300      *----------------------------------------------------------         
001400      * CHANGE LOG                                                        
001500      *----------------------------------------------------------         
001600      * DATE      BY   REQUEST    DESCRIPTION                             
001700      * --------  ---  ---------  ----------------------------            
001800      * 03/05/87  ALM  SCOA-004   Original test suite, FD/FILE-           
001900      *                           STATUS driven test-case reader          
002000      *                           and CALL-result checker.                
002100      * 08/14/89  ALM  SCOA-029   Test cases added for the                
002200      *                           missing-underscore UNKN term.           
002300      * 04/02/96  RR   SCOA-108   Test cases added for docket             
002400      *                           hyphen-to-underscore folding.           
002500      *----------------------------------------------------------         
002600       ENVIRONMENT DIVISION.                                              
002700      *                                                                   
002800       CONFIGURATION SECTION.                                             
002900       SOURCE-COMPUTER.    IBM-370.                                       
003000       OBJECT-COMPUTER.    IBM-370.                                       
003100       SPECIAL-NAMES.                                                     
003200           C01 IS TOP-OF-FORM.                                            
003300      *                                                                   
003400       INPUT-OUTPUT SECTION.                                              
003500       FILE-CONTROL.                                                      
003600           SELECT TCIN           ASSIGN TO TCIN                           
003700                  ORGANIZATION IS LINE SEQUENTIAL                         
003800                  FILE STATUS IS TCIN-FS.                                 
003900      **                                                                  
004000       DATA DIVISION.                                                     
004100      *                                                                   
004200       FILE SECTION.                                                      
004300       FD  TCIN                      RECORDING F.                         
004400       COPY X61CTC.                                                       
004500      *                                                                   
004600       WORKING-STORAGE SECTION.                                           
004700      *                                                                   
004800       77  PGM-X61D004               PIC X(08) VALUE 'X61D004'.           
004900      *                                                                   
005000       COPY X61CPDI REPLACING ==:X:== BY ==CASE==.                        
005100       COPY X61CPDO REPLACING ==:X:== BY ==CASE==.                        
005200       COPY X61MCR.                                                       
005300      *                                                                   
005400       01  WK-FILE-STATUSES.                                              
005500           03  TCIN-FS                   PIC XX.                          
005600               88  TCIN-OK                   VALUE '00'.                  
005700               88  TCIN-EOF                   VALUE '10'.                 
005800           03  FILLER                    PIC X(02) VALUE SPACE.           
005900       01  WK-FS-TRACE REDEFINES WK-FILE-STATUSES.                        
006000           03  WK-FS-TRACE-CHARS         PIC X(04).                       
006100      *                                                                   
006200       01  WK-SWITCHES.                                                   
006300           03  WK-TCIN-EOF-SW            PIC X    VALUE 'N'.              
006400               88  WK-TCIN-EOF                VALUE 'Y'.                  
006500           03  WK-TEST-CASE-SW           PIC X    VALUE 'F'.              
006600               88  TEST-CASE-PASSED          VALUE 'P'.                   
006700               88  TEST-CASE-FAILED          VALUE 'F'.                   
006800           03  FILLER                    PIC X(02) VALUE SPACE.           
006900      *                                                                   
007000       01  WK-COUNTERS.                                                   
007100           03  WK-TEST-CASE-CTR          PIC 9(5) COMP VALUE ZERO.        
007200           03  WK-TEST-PASSED-CTR        PIC 9(5) COMP VALUE ZERO.        
007300           03  WK-TEST-FAILED-CTR        PIC 9(5) COMP VALUE ZERO.        
007400           03  FILLER                    PIC X(02) VALUE SPACE.           
007500      *                                                                   
007600       01  WK-EXPECT-LINE-AREA.                                           
007700           03  WK-EXPECT-LINE            PIC X(24) VALUE SPACE.           
007800           03  WK-EXPECT-LINE-R REDEFINES WK-EXPECT-LINE.                 
007900               05  WK-EXPECT-FIRST12     PIC X(12).                       
008000               05  WK-EXPECT-LAST12      PIC X(12).                       
008100           03  FILLER                    PIC X(02) VALUE SPACE.           
008200      *                                                                   
008300       01  WK-BLANK-CHECK-AREA.                                           
008400           03  WK-BLANK-LINE-SW          PIC X    VALUE 'N'.              
008500               88  WK-BLANK-LINE              VALUE 'Y'.                  
008600           03  WK-TCIN-ID-CHECK          PIC X(24) VALUE SPACE.           
008700           03  WK-TCIN-ID-CHECK-R REDEFINES WK-TCIN-ID-CHECK.             
008800               05  WK-TIC-CHAR OCCURS 24 TIMES                            
008900                              INDEXED BY WK-TIC-IX    PIC X(1).           
009000           03  FILLER                    PIC X(02) VALUE SPACE.           
009100      *                                                                   
009200       PROCEDURE DIVISION.                                                
009300      *                                                                   
009400       0000-MAIN-LINE.                                                    
009500           DISPLAY '******* X61DTS01 TEST SUITE START *******'.           
009600           PERFORM 0100-OPEN-TCIN THRU 0100-EXIT.                         
009700           PERFORM 0200-READ-TCIN THRU 0200-EXIT.                         
009800           PERFORM 0300-RUN-ONE-CASE THRU 0300-EXIT                       
009900                   UNTIL WK-TCIN-EOF.                                     
010000           PERFORM 0400-CLOSE-TCIN THRU 0400-EXIT.                        
010100           PERFORM 0900-SHOW-RECAP THRU 0900-EXIT.                        
010200           DISPLAY '******** X61DTS01 TEST SUITE END ********'.           
010300           IF WK-TEST-FAILED-CTR NOT = ZERO                               
010400               MOVE 12                 TO RETURN-CODE                     
010500           END-IF.                                                        
010600           STOP RUN.                                                      
010700       0000-EXIT.                                                         
010800           EXIT.                                                          
010900      *                                                                   
011000       0100-OPEN-TCIN.                                                    
011100           OPEN INPUT TCIN.                                               
011200           IF NOT TCIN-OK                                                 
011300               DISPLAY 'X61DTS01 TCIN OPEN ERR FS=' TCIN-FS               
011400               PERFORM 0950-ABEND THRU 0950-EXIT                          
011500           END-IF.                                                        
011600       0100-EXIT.                                                         
011700           EXIT.                                                          
011800      *                                                                   
011900       0200-READ-TCIN.                                                    
012000           READ TCIN.                                                     
012100           IF TCIN-EOF                                                    
012200               MOVE 'Y'                TO WK-TCIN-EOF-SW                  
012300           ELSE                                                           
012400               IF NOT TCIN-OK                                             
012500                   DISPLAY 'X61DTS01 TCIN READ ERR FS=' TCIN-FS           
012600                   PERFORM 0950-ABEND THRU 0950-EXIT                      
012700               ELSE                                                       
012800                   PERFORM 0210-CHECK-BLANK THRU 0210-EXIT                
012900                   IF WK-BLANK-LINE                                       
013000                       PERFORM 0200-READ-TCIN THRU 0200-EXIT              
013100                   END-IF                                                 
013200               END-IF                                                     
013300           END-IF.                                                        
013400       0200-EXIT.                                                         
013500           EXIT.                                                          
013600      *                                                                   
013700       0210-CHECK-BLANK.                                                  
013800           MOVE TCIN-CASE-ID           TO WK-TCIN-ID-CHECK.               
013900           MOVE 'Y'                    TO WK-BLANK-LINE-SW.               
014000           PERFORM 0220-SCAN-BLANK THRU 0220-EXIT                         
014100                   VARYING WK-TIC-IX FROM 1 BY 1                          
014200                   UNTIL WK-TIC-IX > 24                                   
014300                      OR NOT WK-BLANK-LINE.                               
014400       0210-EXIT.                                                         
014500           EXIT.                                                          
014600      *                                                                   
014700       0220-SCAN-BLANK.                                                   
014800           IF WK-TIC-CHAR (WK-TIC-IX) NOT = SPACE                         
014900               MOVE 'N'                TO WK-BLANK-LINE-SW                
015000           END-IF.                                                        
015100       0220-EXIT.                                                         
015200           EXIT.                                                          
015300      *                                                                   
015400       0300-RUN-ONE-CASE.                                                 
015500           ADD 1                       TO WK-TEST-CASE-CTR.               
015600           MOVE TCIN-CASE-ID           TO PD-CASE-CASE-ID.                
015700           CALL PGM-X61D004 USING PD-CASE-IN                              
015800                                  PD-CASE-OUT                             
015900                                  MR                                      
016000                ON EXCEPTION                                              
016100                    PERFORM 0320-CALL-FAILED THRU 0320-EXIT               
016200                NOT ON EXCEPTION                                          
016300                    PERFORM 0330-CHECK-CASE THRU 0330-EXIT                
016400           END-CALL.                                                      
016500           PERFORM 0200-READ-TCIN THRU 0200-EXIT.                         
016600       0300-EXIT.                                                         
016700           EXIT.                                                          
016800      *                                                                   
016900       0320-CALL-FAILED.                                                  
017000           SET TEST-CASE-FAILED        TO TRUE.                           
017100           DISPLAY 'X61DTS01 CALL EXCEPTION CALLING X61D004'.             
017200           PERFORM 0340-SHOW-RESULT THRU 0340-EXIT.                       
017300       0320-EXIT.                                                         
017400           EXIT.                                                          
017500      *                                                                   
017600       0330-CHECK-CASE.                                                   
017700           SET TEST-CASE-PASSED        TO TRUE.                           
017800           IF PD-CASE-TERM NOT = TCIN-EXPECTED-TERM                       
017900               SET TEST-CASE-FAILED    TO TRUE                            
018000           END-IF.                                                        
018100           IF PD-CASE-DOCKET NOT = TCIN-EXPECTED-DOCKET                   
018200               SET TEST-CASE-FAILED    TO TRUE                            
018300           END-IF.                                                        
018400           PERFORM 0340-SHOW-RESULT THRU 0340-EXIT.                       
018500       0330-EXIT.                                                         
018600           EXIT.                                                          
018700      *                                                                   
018800       0340-SHOW-RESULT.                                                  
018900           IF TEST-CASE-PASSED                                            
019000               ADD 1                   TO WK-TEST-PASSED-CTR              
019100               DISPLAY '---> TEST CASE ' WK-TEST-CASE-CTR                 
019200                       ' -PASSED-'                                        
019300           ELSE                                                           
019400               ADD 1                   TO WK-TEST-FAILED-CTR              
019500               MOVE TCIN-CASE-ID       TO WK-EXPECT-LINE                  
019600               DISPLAY ' '                                                
019700               DISPLAY '!!-> TEST CASE ' WK-TEST-CASE-CTR                 
019800                       ' -FAILED- <-!!'                                   
019900               DISPLAY TCIN-DESCRIPTION                                   
020000               DISPLAY 'CASE-ID: ' WK-EXPECT-FIRST12                      
020100                       WK-EXPECT-LAST12                                   
020200               DISPLAY 'EXPECTED TERM=' TCIN-EXPECTED-TERM                
020300                       ' DOCKET=' TCIN-EXPECTED-DOCKET                    
020400               DISPLAY 'ACTUAL   TERM=' PD-CASE-TERM                      
020500                       ' DOCKET=' PD-CASE-DOCKET                          
020600               DISPLAY ' '                                                
020700           END-IF.                                                        
020800       0340-EXIT.                                                         
020900           EXIT.                                                          
021000      *                                                                   
021100       0400-CLOSE-TCIN.                                                   
021200           CLOSE TCIN.                                                    
021300           IF NOT TCIN-OK                                                 
021400               DISPLAY 'X61DTS01 TCIN CLOSE ERR FS=' TCIN-FS              
021500               PERFORM 0950-ABEND THRU 0950-EXIT                          
021600           END-IF.                                                        
021700       0400-EXIT.                                                         
021800           EXIT.                                                          
021900      *                                                                   
022000       0900-SHOW-RECAP.                                                   
022100           DISPLAY ' '.                                                   
022200           DISPLAY '************ TEST SUITE RECAP ************'.          
022300           DISPLAY '* TEST CASES: ' WK-TEST-CASE-CTR.                     
022400           DISPLAY '* PASSED:     ' WK-TEST-PASSED-CTR.                   
022500           DISPLAY '* FAILED:     ' WK-TEST-FAILED-CTR.                   
022600           DISPLAY '*******************************************'.         
022700           DISPLAY ' '.                                                   
022800       0900-EXIT.                                                         
022900           EXIT.                                                          
023000      *                                                                   
023100       0950-ABEND.                                                        
023200           DISPLAY 'X61DTS01 ABEND FS=' WK-FS-TRACE-CHARS.                
023300           MOVE 16                     TO RETURN-CODE.                    
023400           CLOSE TCIN.                                                    
023500           STOP RUN.                                                      
023600       0950-EXIT.                                                         
023700           EXIT.                                                          
