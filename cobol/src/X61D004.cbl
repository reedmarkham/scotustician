000100      CBL OPT(2)                                                          
000200       IDENTIFICATION DIVISION.                                           
000300       PROGRAM-ID. X61D004.                                               
000400       AUTHOR.     RUSSO.                                                 
000500       INSTALLATION. MILANO DATA CENTER.                                  
000600       DATE-WRITTEN. 03/05/87.                                            
000700       DATE-COMPILED. 03/05/87.                                           
000800       SECURITY.   NONE.                                                  
000900      *----------------------------------------------------------         
001000      * X61D004                                                           
001100      * **++ term/docket metadata parse from a case-id, CALLed by         
001200      *      X61D003 for the case-embedding aggregation step              
001300      *      (rule U9, ticket MI3102.PSPS.SCOA)                           
001400      *----------------------------------------------------------         
001500      * CHANGE LOG                                                        
001600      *----------------------------------------------------------         
001700      * DATE      BY   REQUEST    DESCRIPTION                             
001800      * --------  ---  ---------  ----------------------------            
001900      * 03/05/87  RR   SCOA-003   Original split-at-underscore            
002000      *                           routine, CALLed subprogram.             
002100      * 08/14/89  ALM  SCOA-029   Missing-underscore case now             
002200      *                           returns term UNKN rather than           
002300      *                           an abend.                               
002400      * 04/02/96  RR   SCOA-108   Docket hyphens folded to                
002500      *                           underscore for downstream               
002600      *                           sort compatibility.                     
002700      * 07/19/04  RR   SCOA-158   Case-id length hardcoded as 24          
002800      *                           in two places; pulled out to a          
002900      *                           standalone 77-level constant.           
003000      *----------------------------------------------------------         
003100       ENVIRONMENT DIVISION.                                              
003200      *                                                                   
003300       CONFIGURATION SECTION.                                             
003400       SOURCE-COMPUTER.    IBM-370.                                       
003500       OBJECT-COMPUTER.    IBM-370.                                       
003600      *                                                                   
003700       INPUT-OUTPUT SECTION.                                              
003800       FILE-CONTROL.                                                      
003900      **                                                                  
004000       DATA DIVISION.                                                     
004100      *                                                                   
004200       FILE SECTION.                                                      
004300      *                                                                   
004400       WORKING-STORAGE SECTION.                                           
004500      *                                                                   
004600       77  WK-CASE-ID-LEN             PIC 9(2) COMP VALUE 24.             
004700      *                                                                   
004800       01  WK-CASE-ID-WORK.                                               
004900           03  WK-CASE-ID                PIC X(24).                       
005000           03  WK-CASE-ID-R REDEFINES WK-CASE-ID.                         
005100               05  WK-CID-CHAR OCCURS 24 TIMES                            
005200                              INDEXED BY WK-CID-IX  PIC X(1).             
005300           03  FILLER                    PIC X(02) VALUE SPACE.           
005400      *                                                                   
005500       01  WK-SPLIT-AREA.                                                 
005600           03  WK-USCORE-IX              PIC 9(2) COMP VALUE ZERO.        
005700           03  WK-USCORE-FOUND-SW        PIC X    VALUE 'N'.              
005800               88  WK-USCORE-FOUND            VALUE 'Y'.                  
005900           03  WK-DOCKET-RAW             PIC X(19).                       
006000           03  WK-DOCKET-RAW-R REDEFINES WK-DOCKET-RAW.                   
006100               05  WK-DKT-CHAR OCCURS 19 TIMES                            
006200                              INDEXED BY WK-DKT-IX  PIC X(1).             
006300           03  FILLER                    PIC X(02) VALUE SPACE.           
006400      *                                                                   
006500       01  WK-TRACE-AREA.                                                 
006600           03  WK-TRACE-LINE          PIC X(24) VALUE SPACE.              
006700           03  WK-TRACE-LINE-R REDEFINES WK-TRACE-LINE.                   
006800               05  WK-TRACE-FIRST12    PIC X(12).                         
006900               05  WK-TRACE-LAST12     PIC X(12).                         
007000           03  FILLER                    PIC X(02) VALUE SPACE.           
007100      *                                                                   
007200       LINKAGE SECTION.                                                   
007300       COPY X61CPDI REPLACING ==:X:== BY ==CASE==.                        
007400       COPY X61CPDO REPLACING ==:X:== BY ==CASE==.                        
007500       COPY X61MCR.                                                       
007600      *                                                                   
007700       PROCEDURE DIVISION USING PD-CASE-IN                                
007800                                PD-CASE-OUT                               
007900                                MR.                                       
008000      *                                                                   
008100       0000-MAIN-LINE.                                                    
008200           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                        
008300           PERFORM 0200-FIND-UNDERSCORE THRU 0200-EXIT.                   
008400           IF WK-USCORE-FOUND                                             
008500               PERFORM 0300-SPLIT-ON-USCORE THRU 0300-EXIT                
008600           ELSE                                                           
008700               PERFORM 0400-NO-USCORE THRU 0400-EXIT                      
008800           END-IF.                                                        
008900           PERFORM 0500-FOLD-DOCKET-HYPHENS THRU 0500-EXIT.               
009000           GOBACK.                                                        
009100       0000-EXIT.                                                         
009200           EXIT.                                                          
009300      *                                                                   
009400       0100-INITIALIZE.                                                   
009500           MOVE ZERO                  TO MR-RESULT.                       
009600           MOVE SPACE                 TO MR-DESCRIPTION                   
009700                                          MR-POSITION.                    
009800           MOVE PD-CASE-CASE-ID       TO WK-CASE-ID.                      
009900           MOVE SPACE                 TO PD-CASE-TERM                     
010000                                          PD-CASE-DOCKET.                 
010100       0100-EXIT.                                                         
010200           EXIT.                                                          
010300      *                                                                   
010400       0200-FIND-UNDERSCORE.                                              
010500           MOVE 'N'                   TO WK-USCORE-FOUND-SW.              
010600           MOVE 1                     TO WK-USCORE-IX.                    
010700           PERFORM 0210-SCAN-ONE THRU 0210-EXIT                           
010800                   UNTIL WK-USCORE-IX > WK-CASE-ID-LEN                    
010900                      OR WK-USCORE-FOUND.                                 
011000       0200-EXIT.                                                         
011100           EXIT.                                                          
011200      *                                                                   
011300       0210-SCAN-ONE.                                                     
011400           IF WK-CID-CHAR (WK-USCORE-IX) = '_'                            
011500               MOVE 'Y'                TO WK-USCORE-FOUND-SW              
011600           ELSE                                                           
011700               ADD 1                   TO WK-USCORE-IX                    
011800           END-IF.                                                        
011900       0210-EXIT.                                                         
012000           EXIT.                                                          
012100      *                                                                   
012200       0300-SPLIT-ON-USCORE.                                              
012300           IF WK-USCORE-IX > 1                                            
012400               MOVE WK-CASE-ID (1:WK-USCORE-IX - 1)                       
012500                                          TO PD-CASE-TERM                 
012600           END-IF.                                                        
012700           IF WK-USCORE-IX < WK-CASE-ID-LEN                               
012800               MOVE WK-CASE-ID (WK-USCORE-IX + 1:)                        
012900                                          TO WK-DOCKET-RAW                
013000           ELSE                                                           
013100               MOVE SPACE               TO WK-DOCKET-RAW                  
013200           END-IF.                                                        
013300       0300-EXIT.                                                         
013400           EXIT.                                                          
013500      *                                                                   
013600       0400-NO-USCORE.                                                    
013700           MOVE 'UNKN'                TO PD-CASE-TERM.                    
013800           MOVE WK-CASE-ID            TO WK-DOCKET-RAW.                   
013900           MOVE WK-CASE-ID            TO WK-TRACE-LINE.                   
014000           DISPLAY 'X61D004 NO USCORE IN CASE-ID='                        
014100                   WK-TRACE-FIRST12 WK-TRACE-LAST12.                      
014200       0400-EXIT.                                                         
014300           EXIT.                                                          
014400      *                                                                   
014500       0500-FOLD-DOCKET-HYPHENS.                                          
014600           PERFORM 0510-FOLD-ONE THRU 0510-EXIT                           
014700                   VARYING WK-DKT-IX FROM 1 BY 1                          
014800                   UNTIL WK-DKT-IX > 19.                                  
014900           MOVE WK-DOCKET-RAW          TO PD-CASE-DOCKET.                 
015000       0500-EXIT.                                                         
015100           EXIT.                                                          
015200      *                                                                   
015300       0510-FOLD-ONE.                                                     
015400           IF WK-DKT-CHAR (WK-DKT-IX) = '-'                               
015500               MOVE '_'                TO WK-DKT-CHAR (WK-DKT-IX)         
015600           END-IF.                                                        
015700       0510-EXIT.                                                         
015800           EXIT.                                                          
