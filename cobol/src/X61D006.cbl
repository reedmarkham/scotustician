000100      CBL OPT(2)                                                          
000200       IDENTIFICATION DIVISION.                                           
000300       PROGRAM-ID. X61D006.                                               
000400       AUTHOR.     DI-GIACOMO.                                            
000500       INSTALLATION. MILANO DATA CENTER.                                  
000600       DATE-WRITTEN. 02/11/92.                                            
000700       DATE-COMPILED. 02/11/92.                                           
000800       SECURITY.   NONE.                                                  
000900      *----------------------------------------------------------         
001000      * X61D006                                                           
001100      * **++ store reconciliation upload routing for the oral             
001200      *      argument batch suite (rule U8, ticket MI3102.PSPS.           
001300      *      SCOA) - decides which of the three target tables a           
001400      *      stored raw-file key belongs to and whether it still          
001500      *      needs loading.                                               
001600      *----------------------------------------------------------         
001700      * CHANGE LOG                                                        
001800      *----------------------------------------------------------         
001900      * DATE      BY   REQUEST    DESCRIPTION                             
002000      * --------  ---  ---------  ----------------------------            
002100      * 02/11/92  DG   SCOA-051   Original three-way key router,          
002200      *                           INSPECT TALLYING substring              
002300      *                           check, linear loaded-key scan.          
002400      * 10/06/94  RR   SCOA-069   Blank trailer lines on                  
002500      *                           STORE-KEY-IN now skipped rather         
002600      *                           than routed as ignored keys.            
002700      * 09/30/98  DG   SCOA-122   Y2K edit: no date fields in             
002800      *                           this program, change log entry          
002900      *                           added per shop Y2K sweep audit.         
003000      * 05/17/02  RR   SCOA-133   Ignored-key counter and console         
003100      *                           trace added for audit follow-up.        
003200      * 03/11/04  DG   SCOA-147   Routing literals were upper case        
003300      *                           and never matched the lower case        
003400      *                           keys off the extract feed, so           
003500      *                           every key fell through to the           
003600      *                           ignored count.  Literals recased        
003700      *                           to match the feed.                      
003800      * 07/19/04  DG   SCOA-162   Store key length hardcoded as 64        
003900      *                           in the blank-check scan; pulled         
004000      *                           out to a standalone 77-level            
004100      *                           constant.                               
004200      *----------------------------------------------------------         
004300       ENVIRONMENT DIVISION.                                              
004400      *                                                                   
004500       CONFIGURATION SECTION.                                             
004600       SOURCE-COMPUTER.    IBM-370.                                       
004700       OBJECT-COMPUTER.    IBM-370.                                       
004800       SPECIAL-NAMES.                                                     
004900           C01 IS TOP-OF-FORM.                                            
005000      *                                                                   
005100       INPUT-OUTPUT SECTION.                                              
005200       FILE-CONTROL.                                                      
005300           SELECT STORE-KEY-IN     ASSIGN TO SKEYIN                       
005400                  ORGANIZATION IS LINE SEQUENTIAL                         
005500                  FILE STATUS IS SKI-FS.                                  
005600           SELECT SUMMARY-LOADED-IN ASSIGN TO SUMLDIN                     
005700                  ORGANIZATION IS LINE SEQUENTIAL                         
005800                  FILE STATUS IS SUM-FS.                                  
005900           SELECT FULL-LOADED-IN    ASSIGN TO FULLDIN                     
006000                  ORGANIZATION IS LINE SEQUENTIAL                         
006100                  FILE STATUS IS FUL-FS.                                  
006200           SELECT OA-LOADED-IN      ASSIGN TO OALDIN                      
006300                  ORGANIZATION IS LINE SEQUENTIAL                         
006400                  FILE STATUS IS OAL-FS.                                  
006500           SELECT SUMMARY-TOLOAD-OUT ASSIGN TO SUMLDOT                    
006600                  ORGANIZATION IS LINE SEQUENTIAL                         
006700                  FILE STATUS IS SMO-FS.                                  
006800           SELECT FULL-TOLOAD-OUT    ASSIGN TO FULLDOT                    
006900                  ORGANIZATION IS LINE SEQUENTIAL                         
007000                  FILE STATUS IS FLO-FS.                                  
007100           SELECT OA-TOLOAD-OUT      ASSIGN TO OALDOT                     
007200                  ORGANIZATION IS LINE SEQUENTIAL                         
007300                  FILE STATUS IS OAO-FS.                                  
007400      **                                                                  
007500       DATA DIVISION.                                                     
007600      *                                                                   
007700       FILE SECTION.                                                      
007800      *                                                                   
007900       FD  STORE-KEY-IN.                                                  
008000           COPY X61CSK REPLACING ==:X:== BY ==IN==.                       
008100      *                                                                   
008200       FD  SUMMARY-LOADED-IN.                                             
008300           COPY X61CSK REPLACING ==:X:== BY ==SUM==.                      
008400      *                                                                   
008500       FD  FULL-LOADED-IN.                                                
008600           COPY X61CSK REPLACING ==:X:== BY ==FUL==.                      
008700      *                                                                   
008800       FD  OA-LOADED-IN.                                                  
008900           COPY X61CSK REPLACING ==:X:== BY ==OAL==.                      
009000      *                                                                   
009100       FD  SUMMARY-TOLOAD-OUT.                                            
009200           COPY X61CSK REPLACING ==:X:== BY ==SMO==.                      
009300      *                                                                   
009400       FD  FULL-TOLOAD-OUT.                                               
009500           COPY X61CSK REPLACING ==:X:== BY ==FLO==.                      
009600      *                                                                   
009700       FD  OA-TOLOAD-OUT.                                                 
009800           COPY X61CSK REPLACING ==:X:== BY ==OAO==.                      
009900      *                                                                   
010000       WORKING-STORAGE SECTION.                                           
010100      *                                                                   
010200       77  WK-STORE-KEY-LEN           PIC 9(2) COMP VALUE 64.             
010300      *                                                                   
010400       01  WK-FILE-STATUSES.                                              
010500           03  SKI-FS                    PIC XX.                          
010600               88  SKI-FILE-OK                VALUE '00'.                 
010700               88  SKI-FILE-EOF                VALUE '10'.                
010800           03  SUM-FS                    PIC XX.                          
010900               88  SUM-FILE-OK                 VALUE '00'.                
011000               88  SUM-FILE-EOF                VALUE '10'.                
011100           03  FUL-FS                    PIC XX.                          
011200               88  FUL-FILE-OK                 VALUE '00'.                
011300               88  FUL-FILE-EOF                VALUE '10'.                
011400           03  OAL-FS                    PIC XX.                          
011500               88  OAL-FILE-OK                 VALUE '00'.                
011600               88  OAL-FILE-EOF                VALUE '10'.                
011700           03  SMO-FS                    PIC XX.                          
011800               88  SMO-FILE-OK                 VALUE '00'.                
011900           03  FLO-FS                    PIC XX.                          
012000               88  FLO-FILE-OK                 VALUE '00'.                
012100           03  OAO-FS                    PIC XX.                          
012200               88  OAO-FILE-OK                 VALUE '00'.                
012300           03  FILLER                    PIC X(02) VALUE SPACE.           
012400       01  WK-FS-TRACE REDEFINES WK-FILE-STATUSES.                        
012500           03  WK-FS-TRACE-CHARS          PIC X(16).                      
012600      *                                                                   
012700       01  WK-SWITCHES.                                                   
012800           03  WK-SKI-EOF-SW              PIC X    VALUE 'N'.             
012900               88  SKI-EOF                     VALUE 'Y'.                 
013000           03  WK-SUM-EOF-SW              PIC X    VALUE 'N'.             
013100               88  SUM-EOF                     VALUE 'Y'.                 
013200           03  WK-FUL-EOF-SW              PIC X    VALUE 'N'.             
013300               88  FUL-EOF                     VALUE 'Y'.                 
013400           03  WK-OAL-EOF-SW              PIC X    VALUE 'N'.             
013500               88  OAL-EOF                     VALUE 'Y'.                 
013600           03  WK-FUL-MATCH-SW            PIC X    VALUE 'N'.             
013700               88  WK-FUL-MATCHED               VALUE 'Y'.                
013800           03  WK-SUM-MATCH-SW            PIC X    VALUE 'N'.             
013900               88  WK-SUM-MATCHED               VALUE 'Y'.                
014000           03  WK-OAL-MATCH-SW            PIC X    VALUE 'N'.             
014100               88  WK-OAL-MATCHED               VALUE 'Y'.                
014200           03  FILLER                    PIC X(02) VALUE SPACE.           
014300      *                                                                   
014400       01  WK-BLANK-CHECK-AREA.                                           
014500           03  WK-SKI-LINE-SW             PIC X     VALUE 'N'.            
014600               88  WK-SKI-LINE-BLANK          VALUE 'Y'.                  
014700           03  WK-SKI-ID-CHECK            PIC X(64) VALUE SPACE.          
014800           03  WK-SKI-ID-CHECK-R REDEFINES WK-SKI-ID-CHECK.               
014900               05  WK-SKI-CK-CHAR OCCURS 64 TIMES                         
015000                              INDEXED BY WK-SKI-CK-IX PIC X(1).           
015100           03  FILLER                    PIC X(02) VALUE SPACE.           
015200      *                                                                   
015300       01  WK-KEY-TRACE-AREA.                                             
015400           03  WK-SKI-KEY-SAVE            PIC X(64) VALUE SPACE.          
015500           03  WK-SKI-KEY-SAVE-R REDEFINES WK-SKI-KEY-SAVE.               
015600               05  WK-SKI-KEY-FIRST32     PIC X(32).                      
015700               05  WK-SKI-KEY-LAST32      PIC X(32).                      
015800           03  FILLER                    PIC X(02) VALUE SPACE.           
015900      *                                                                   
016000       01  WK-ROUTE-COUNTERS.                                             
016100           03  WK-FUL-TALLY               PIC 9(3) COMP                   
016200                                          VALUE ZERO.                     
016300           03  WK-SUM-TALLY               PIC 9(3) COMP                   
016400                                          VALUE ZERO.                     
016500           03  WK-OAL-TALLY               PIC 9(3) COMP                   
016600                                          VALUE ZERO.                     
016700           03  FILLER                    PIC X(02) VALUE SPACE.           
016800      *                                                                   
016900       01  WK-RESULT-COUNTERS.                                            
017000           03  WK-FUL-LOADED-CT           PIC 9(7) COMP                   
017100                                          VALUE ZERO.                     
017200           03  WK-FUL-SKIP-CT             PIC 9(7) COMP                   
017300                                          VALUE ZERO.                     
017400           03  WK-SUM-LOADED-CT           PIC 9(7) COMP                   
017500                                          VALUE ZERO.                     
017600           03  WK-SUM-SKIP-CT             PIC 9(7) COMP                   
017700                                          VALUE ZERO.                     
017800           03  WK-OAL-LOADED-CT           PIC 9(7) COMP                   
017900                                          VALUE ZERO.                     
018000           03  WK-OAL-SKIP-CT             PIC 9(7) COMP                   
018100                                          VALUE ZERO.                     
018200           03  WK-IGNORED-CT              PIC 9(7) COMP                   
018300                                          VALUE ZERO.                     
018400           03  FILLER                    PIC X(02) VALUE SPACE.           
018500      *                                                                   
018600      * in-memory already-loaded key tables, one per target table,        
018700      * loaded before the STORE-KEY-IN pass (rule U8 step 1)              
018800       01  FULL-KEY-TABLE-AREA.                                           
018900           03  SKT-FUL-TOT               PIC 9(5) COMP VALUE ZERO.        
019000           03  FILLER                    PIC X(02) VALUE SPACE.           
019100           03  SKT-FUL-TB.                                                
019200               05  SKT-FUL-KEY OCCURS 0 TO 5000                           
019300                       DEPENDING ON SKT-FUL-TOT                           
019400                       INDEXED BY SKT-FUL-IX   PIC X(64).                 
019500      *                                                                   
019600       01  SUMMARY-KEY-TABLE-AREA.                                        
019700           03  SKT-SUM-TOT               PIC 9(5) COMP VALUE ZERO.        
019800           03  FILLER                    PIC X(02) VALUE SPACE.           
019900           03  SKT-SUM-TB.                                                
020000               05  SKT-SUM-KEY OCCURS 0 TO 5000                           
020100                       DEPENDING ON SKT-SUM-TOT                           
020200                       INDEXED BY SKT-SUM-IX   PIC X(64).                 
020300      *                                                                   
020400       01  OA-KEY-TABLE-AREA.                                             
020500           03  SKT-OAL-TOT               PIC 9(5) COMP VALUE ZERO.        
020600           03  FILLER                    PIC X(02) VALUE SPACE.           
020700           03  SKT-OAL-TB.                                                
020800               05  SKT-OAL-KEY OCCURS 0 TO 5000                           
020900                       DEPENDING ON SKT-OAL-TOT                           
021000                       INDEXED BY SKT-OAL-IX   PIC X(64).                 
021100      *                                                                   
021200       PROCEDURE DIVISION.                                                
021300      *                                                                   
021400       0000-MAIN-LINE.                                                    
021500           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                        
021600           PERFORM 0200-LOAD-KEY-LISTS THRU 0200-EXIT.                    
021700           PERFORM 0300-ROUTE-KEYS THRU 0300-EXIT.                        
021800           PERFORM 0900-TERMINATE THRU 0900-EXIT.                         
021900           STOP RUN.                                                      
022000       0000-EXIT.                                                         
022100           EXIT.                                                          
022200      *                                                                   
022300       0100-INITIALIZE.                                                   
022400           OPEN INPUT  STORE-KEY-IN                                       
022500                INPUT  SUMMARY-LOADED-IN                                  
022600                INPUT  FULL-LOADED-IN                                     
022700                INPUT  OA-LOADED-IN                                       
022800                OUTPUT SUMMARY-TOLOAD-OUT                                 
022900                OUTPUT FULL-TOLOAD-OUT                                    
023000                OUTPUT OA-TOLOAD-OUT.                                     
023100           IF NOT SKI-FILE-OK                                             
023200               DISPLAY 'X61D006 STORE-KEY-IN OPEN ERR FS=' SKI-FS         
023300               PERFORM 0950-ABEND THRU 0950-EXIT                          
023400           END-IF.                                                        
023500           IF NOT SUM-FILE-OK                                             
023600               DISPLAY 'X61D006 SUMMARY-LOADED-IN OPEN ERR FS='           
023700                       SUM-FS                                             
023800               PERFORM 0950-ABEND THRU 0950-EXIT                          
023900           END-IF.                                                        
024000           IF NOT FUL-FILE-OK                                             
024100               DISPLAY 'X61D006 FULL-LOADED-IN OPEN ERR FS='              
024200                       FUL-FS                                             
024300               PERFORM 0950-ABEND THRU 0950-EXIT                          
024400           END-IF.                                                        
024500           IF NOT OAL-FILE-OK                                             
024600               DISPLAY 'X61D006 OA-LOADED-IN OPEN ERR FS=' OAL-FS         
024700               PERFORM 0950-ABEND THRU 0950-EXIT                          
024800           END-IF.                                                        
024900       0100-EXIT.                                                         
025000           EXIT.                                                          
025100      *                                                                   
025200       0200-LOAD-KEY-LISTS.                                               
025300           PERFORM 0210-LOAD-SUMMARY-LIST THRU 0210-EXIT.                 
025400           PERFORM 0220-LOAD-FULL-LIST THRU 0220-EXIT.                    
025500           PERFORM 0230-LOAD-OA-LIST THRU 0230-EXIT.                      
025600       0200-EXIT.                                                         
025700           EXIT.                                                          
025800      *                                                                   
025900       0210-LOAD-SUMMARY-LIST.                                            
026000           PERFORM 0211-READ-SUMMARY-ONE THRU 0211-EXIT                   
026100                   UNTIL SUM-EOF.                                         
026200       0210-EXIT.                                                         
026300           EXIT.                                                          
026400      *                                                                   
026500       0211-READ-SUMMARY-ONE.                                             
026600           READ SUMMARY-LOADED-IN.                                        
026700           IF SUM-FILE-EOF                                                
026800               MOVE 'Y'                TO WK-SUM-EOF-SW                   
026900           ELSE                                                           
027000               IF NOT SUM-FILE-OK                                         
027100                   DISPLAY                                                
027200                       'X61D006 SUMMARY-LOADED-IN READ ERR FS='           
027300                       SUM-FS                                             
027400                   PERFORM 0950-ABEND THRU 0950-EXIT                      
027500               ELSE                                                       
027600                   ADD 1                TO SKT-SUM-TOT                    
027700                   MOVE SK-SUM-KEY      TO SKT-SUM-KEY                    
027800                                          (SKT-SUM-TOT)                   
027900               END-IF                                                     
028000           END-IF.                                                        
028100       0211-EXIT.                                                         
028200           EXIT.                                                          
028300      *                                                                   
028400       0220-LOAD-FULL-LIST.                                               
028500           PERFORM 0221-READ-FULL-ONE THRU 0221-EXIT                      
028600                   UNTIL FUL-EOF.                                         
028700       0220-EXIT.                                                         
028800           EXIT.                                                          
028900      *                                                                   
029000       0221-READ-FULL-ONE.                                                
029100           READ FULL-LOADED-IN.                                           
029200           IF FUL-FILE-EOF                                                
029300               MOVE 'Y'                TO WK-FUL-EOF-SW                   
029400           ELSE                                                           
029500               IF NOT FUL-FILE-OK                                         
029600                   DISPLAY 'X61D006 FULL-LOADED-IN READ ERR FS='          
029700                           FUL-FS                                         
029800                   PERFORM 0950-ABEND THRU 0950-EXIT                      
029900               ELSE                                                       
030000                   ADD 1                TO SKT-FUL-TOT                    
030100                   MOVE SK-FUL-KEY      TO SKT-FUL-KEY                    
030200                                          (SKT-FUL-TOT)                   
030300               END-IF                                                     
030400           END-IF.                                                        
030500       0221-EXIT.                                                         
030600           EXIT.                                                          
030700      *                                                                   
030800       0230-LOAD-OA-LIST.                                                 
030900           PERFORM 0231-READ-OA-ONE THRU 0231-EXIT                        
031000                   UNTIL OAL-EOF.                                         
031100       0230-EXIT.                                                         
031200           EXIT.                                                          
031300      *                                                                   
031400       0231-READ-OA-ONE.                                                  
031500           READ OA-LOADED-IN.                                             
031600           IF OAL-FILE-EOF                                                
031700               MOVE 'Y'                TO WK-OAL-EOF-SW                   
031800           ELSE                                                           
031900               IF NOT OAL-FILE-OK                                         
032000                   DISPLAY 'X61D006 OA-LOADED-IN READ ERR FS='            
032100                           OAL-FS                                         
032200                   PERFORM 0950-ABEND THRU 0950-EXIT                      
032300               ELSE                                                       
032400                   ADD 1                TO SKT-OAL-TOT                    
032500                   MOVE SK-OAL-KEY      TO SKT-OAL-KEY                    
032600                                          (SKT-OAL-TOT)                   
032700               END-IF                                                     
032800           END-IF.                                                        
032900       0231-EXIT.                                                         
033000           EXIT.                                                          
033100      *                                                                   
033200       0300-ROUTE-KEYS.                                                   
033300           MOVE 'N'                   TO WK-SKI-EOF-SW.                   
033400           PERFORM 0310-READ-ONE THRU 0310-EXIT                           
033500                   UNTIL SKI-EOF.                                         
033600       0300-EXIT.                                                         
033700           EXIT.                                                          
033800      *                                                                   
033900       0310-READ-ONE.                                                     
034000           MOVE 'N'                   TO WK-SKI-LINE-SW.                  
034100           PERFORM 0320-READ-RAW THRU 0320-EXIT                           
034200                   UNTIL SKI-EOF OR NOT WK-SKI-LINE-BLANK.                
034300       0310-EXIT.                                                         
034400           EXIT.                                                          
034500      *                                                                   
034600       0320-READ-RAW.                                                     
034700           READ STORE-KEY-IN.                                             
034800           IF SKI-FILE-EOF                                                
034900               MOVE 'Y'                TO WK-SKI-EOF-SW                   
035000               MOVE 'N'                TO WK-SKI-LINE-SW                  
035100           ELSE                                                           
035200               IF NOT SKI-FILE-OK                                         
035300                   DISPLAY 'X61D006 STORE-KEY-IN READ ERR FS='            
035400                           SKI-FS                                         
035500                   PERFORM 0950-ABEND THRU 0950-EXIT                      
035600               ELSE                                                       
035700                   PERFORM 0330-CHECK-SKI-BLANK THRU 0330-EXIT            
035800               END-IF                                                     
035900           END-IF.                                                        
036000       0320-EXIT.                                                         
036100           EXIT.                                                          
036200      *                                                                   
036300       0330-CHECK-SKI-BLANK.                                              
036400           MOVE SK-IN-KEY              TO WK-SKI-ID-CHECK.                
036500           MOVE 'Y'                    TO WK-SKI-LINE-SW.                 
036600           SET WK-SKI-CK-IX            TO 1.                              
036700           PERFORM 0340-SCAN-SKI THRU 0340-EXIT                           
036800                   UNTIL WK-SKI-CK-IX > WK-STORE-KEY-LEN                  
036900                      OR NOT WK-SKI-LINE-BLANK.                           
037000           IF NOT WK-SKI-LINE-BLANK                                       
037100               PERFORM 0350-ROUTE-ONE-KEY THRU 0350-EXIT                  
037200           END-IF.                                                        
037300       0330-EXIT.                                                         
037400           EXIT.                                                          
037500      *                                                                   
037600       0340-SCAN-SKI.                                                     
037700           IF WK-SKI-CK-CHAR (WK-SKI-CK-IX) NOT = SPACE                   
037800               MOVE 'N'                TO WK-SKI-LINE-SW                  
037900           ELSE                                                           
038000               SET WK-SKI-CK-IX         UP BY 1                           
038100           END-IF.                                                        
038200       0340-EXIT.                                                         
038300           EXIT.                                                          
038400      *                                                                   
038500      * U8-1: substring routing, most specific name checked first         
038600      * so case_full keys do not fall through to the generic              
038700      * case_summary check.                                               
038800       0350-ROUTE-ONE-KEY.                                                
038900           MOVE ZERO                  TO WK-FUL-TALLY                     
039000                                          WK-SUM-TALLY                    
039100                                          WK-OAL-TALLY.                   
039200           INSPECT SK-IN-KEY TALLYING WK-FUL-TALLY                        
039300                   FOR ALL 'case_full'.                                   
039400           IF WK-FUL-TALLY > 0                                            
039500               PERFORM 0360-ROUTE-TO-FULL THRU 0360-EXIT                  
039600           ELSE                                                           
039700               INSPECT SK-IN-KEY TALLYING WK-SUM-TALLY                    
039800                       FOR ALL 'case_summary'.                            
039900               IF WK-SUM-TALLY > 0                                        
040000                   PERFORM 0370-ROUTE-TO-SUMMARY THRU 0370-EXIT           
040100               ELSE                                                       
040200                   INSPECT SK-IN-KEY TALLYING WK-OAL-TALLY                
040300                           FOR ALL 'oa'.                                  
040400                   IF WK-OAL-TALLY > 0                                    
040500                       PERFORM 0380-ROUTE-TO-OA THRU 0380-EXIT            
040600                   ELSE                                                   
040700                       PERFORM 0390-ROUTE-IGNORED THRU 0390-EXIT          
040800                   END-IF                                                 
040900               END-IF                                                     
041000           END-IF.                                                        
041100       0350-EXIT.                                                         
041200           EXIT.                                                          
041300      *                                                                   
041400      * U8-2: loaded only if no already-loaded key equals it              
041500       0360-ROUTE-TO-FULL.                                                
041600           MOVE 'N'                   TO WK-FUL-MATCH-SW.                 
041700           SET SKT-FUL-IX              TO 1.                              
041800           PERFORM 0361-SCAN-FUL-LIST THRU 0361-EXIT                      
041900                   UNTIL SKT-FUL-IX > SKT-FUL-TOT                         
042000                      OR WK-FUL-MATCHED.                                  
042100           IF WK-FUL-MATCHED                                              
042200               ADD 1                  TO WK-FUL-SKIP-CT                   
042300           ELSE                                                           
042400               MOVE SK-IN-KEY         TO SK-FLO-KEY                       
042500               WRITE SK-FLO-REC.                                          
042600               IF NOT FLO-FILE-OK                                         
042700                   DISPLAY 'X61D006 FULL-TOLOAD-OUT WRITE ERR FS='        
042800                           FLO-FS                                         
042900                   PERFORM 0950-ABEND THRU 0950-EXIT                      
043000               END-IF                                                     
043100               ADD 1                  TO WK-FUL-LOADED-CT                 
043200           END-IF.                                                        
043300       0360-EXIT.                                                         
043400           EXIT.                                                          
043500      *                                                                   
043600       0361-SCAN-FUL-LIST.                                                
043700           IF SKT-FUL-KEY (SKT-FUL-IX) = SK-IN-KEY                        
043800               MOVE 'Y'                TO WK-FUL-MATCH-SW                 
043900           ELSE                                                           
044000               SET SKT-FUL-IX           UP BY 1                           
044100           END-IF.                                                        
044200       0361-EXIT.                                                         
044300           EXIT.                                                          
044400      *                                                                   
044500       0370-ROUTE-TO-SUMMARY.                                             
044600           MOVE 'N'                   TO WK-SUM-MATCH-SW.                 
044700           SET SKT-SUM-IX              TO 1.                              
044800           PERFORM 0371-SCAN-SUM-LIST THRU 0371-EXIT                      
044900                   UNTIL SKT-SUM-IX > SKT-SUM-TOT                         
045000                      OR WK-SUM-MATCHED.                                  
045100           IF WK-SUM-MATCHED                                              
045200               ADD 1                  TO WK-SUM-SKIP-CT                   
045300           ELSE                                                           
045400               MOVE SK-IN-KEY         TO SK-SMO-KEY                       
045500               WRITE SK-SMO-REC.                                          
045600               IF NOT SMO-FILE-OK                                         
045700                   DISPLAY                                                
045800                       'X61D006 SUMMARY-TOLOAD-OUT WRITE ERR FS='         
045900                       SMO-FS                                             
046000                   PERFORM 0950-ABEND THRU 0950-EXIT                      
046100               END-IF                                                     
046200               ADD 1                  TO WK-SUM-LOADED-CT                 
046300           END-IF.                                                        
046400       0370-EXIT.                                                         
046500           EXIT.                                                          
046600      *                                                                   
046700       0371-SCAN-SUM-LIST.                                                
046800           IF SKT-SUM-KEY (SKT-SUM-IX) = SK-IN-KEY                        
046900               MOVE 'Y'                TO WK-SUM-MATCH-SW                 
047000           ELSE                                                           
047100               SET SKT-SUM-IX           UP BY 1                           
047200           END-IF.                                                        
047300       0371-EXIT.                                                         
047400           EXIT.                                                          
047500      *                                                                   
047600       0380-ROUTE-TO-OA.                                                  
047700           MOVE 'N'                   TO WK-OAL-MATCH-SW.                 
047800           SET SKT-OAL-IX              TO 1.                              
047900           PERFORM 0381-SCAN-OAL-LIST THRU 0381-EXIT                      
048000                   UNTIL SKT-OAL-IX > SKT-OAL-TOT                         
048100                      OR WK-OAL-MATCHED.                                  
048200           IF WK-OAL-MATCHED                                              
048300               ADD 1                  TO WK-OAL-SKIP-CT                   
048400           ELSE                                                           
048500               MOVE SK-IN-KEY         TO SK-OAO-KEY                       
048600               WRITE SK-OAO-REC.                                          
048700               IF NOT OAO-FILE-OK                                         
048800                   DISPLAY 'X61D006 OA-TOLOAD-OUT WRITE ERR FS='          
048900                           OAO-FS                                         
049000                   PERFORM 0950-ABEND THRU 0950-EXIT                      
049100               END-IF                                                     
049200               ADD 1                  TO WK-OAL-LOADED-CT                 
049300           END-IF.                                                        
049400       0380-EXIT.                                                         
049500           EXIT.                                                          
049600      *                                                                   
049700       0381-SCAN-OAL-LIST.                                                
049800           IF SKT-OAL-KEY (SKT-OAL-IX) = SK-IN-KEY                        
049900               MOVE 'Y'                TO WK-OAL-MATCH-SW                 
050000           ELSE                                                           
050100               SET SKT-OAL-IX           UP BY 1                           
050200           END-IF.                                                        
050300       0381-EXIT.                                                         
050400           EXIT.                                                          
050500      *                                                                   
050600       0390-ROUTE-IGNORED.                                                
050700           ADD 1                      TO WK-IGNORED-CT.                   
050800           MOVE SK-IN-KEY              TO WK-SKI-KEY-SAVE.                
050900           DISPLAY 'X61D006 KEY NOT MATCHED, IGNORED='                    
051000                   WK-SKI-KEY-FIRST32 WK-SKI-KEY-LAST32.                  
051100       0390-EXIT.                                                         
051200           EXIT.                                                          
051300      *                                                                   
051400       0900-TERMINATE.                                                    
051500           DISPLAY 'X61D006 FULL    LOADED=' WK-FUL-LOADED-CT             
051600                   ' SKIPPED=' WK-FUL-SKIP-CT.                            
051700           DISPLAY 'X61D006 SUMMARY LOADED=' WK-SUM-LOADED-CT             
051800                   ' SKIPPED=' WK-SUM-SKIP-CT.                            
051900           DISPLAY 'X61D006 OA      LOADED=' WK-OAL-LOADED-CT             
052000                   ' SKIPPED=' WK-OAL-SKIP-CT.                            
052100           DISPLAY 'X61D006 IGNORED KEYS  =' WK-IGNORED-CT.               
052200           CLOSE STORE-KEY-IN                                             
052300                 SUMMARY-LOADED-IN                                        
052400                 FULL-LOADED-IN                                           
052500                 OA-LOADED-IN                                             
052600                 SUMMARY-TOLOAD-OUT                                       
052700                 FULL-TOLOAD-OUT                                          
052800                 OA-TOLOAD-OUT.                                           
052900       0900-EXIT.                                                         
053000           EXIT.                                                          
053100      *                                                                   
053200       0950-ABEND.                                                        
053300           DISPLAY 'X61D006 ABEND FS=' WK-FS-TRACE-CHARS.                 
053400           MOVE 16                    TO RETURN-CODE.                     
053500           CLOSE STORE-KEY-IN                                             
053600                 SUMMARY-LOADED-IN                                        
053700                 FULL-LOADED-IN                                           
053800                 OA-LOADED-IN                                             
053900                 SUMMARY-TOLOAD-OUT                                       
054000                 FULL-TOLOAD-OUT                                          
054100                 OA-TOLOAD-OUT.                                           
054200           STOP RUN.                                                      
054300       0950-EXIT.                                                         
054400           EXIT.                                                          
054500                                                                          
