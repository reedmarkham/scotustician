000100      CBL OPT(2)                                                          
000200       IDENTIFICATION DIVISION.                                           
000300       PROGRAM-ID. X61D002.                                               
000400       AUTHOR.     ALAIMO.                                                
000500       INSTALLATION. MILANO DATA CENTER.                                  
000600       DATE-WRITTEN. 02/11/87.                                            
000700       DATE-COMPILED. 02/11/87.                                           
000800       SECURITY.   NONE.                                                  
000900      *----------------------------------------------------------         
001000      * X61D002                                                           
001100      * **++ transcript parse into utterances and section chunk           
001200      *      aggregation for the oral-argument batch suite                
001300      *      (rules U3/U4, ticket MI3102.PSPS.SCOA)                       
001400      *----------------------------------------------------------         
001500      * CHANGE LOG                                                        
001600      *----------------------------------------------------------         
001700      * DATE      BY   REQUEST    DESCRIPTION                             
001800      * --------  ---  ---------  ----------------------------            
001900      * 02/11/87  ALM  SCOA-002   Original flattening driver,             
002000      *                           one pass, control break on              
002100      *                           section and on argument.                
002200      * 05/19/87  ALM  SCOA-017   Short-utterance skip rule               
002300      *                           added (word count under 4).             
002400      * 01/08/90  RR   SCOA-048   Token-count surrogate formula           
002500      *                           fixed to use trimmed length,            
002600      *                           not raw text length.                    
002700      * 07/22/93  DG   SCOA-091   Chunk token-count cap at 8000           
002800      *                           added; over-cap chunks noted            
002900      *                           on the console log.                     
003000      * 09/30/98  ALM  SCOA-119   Y2K edit: century no longer             
003100      *                           hardcoded to 19, derived from           
003200      *                           the 2-digit date window.                
003300      * 03/14/00  RR   SCOA-126   Zero-kept-utterance argument            
003400      *                           now routed to junk instead of           
003500      *                           silently dropped.                       
003600      * 06/02/04  ALM  SCOA-152   Empty TRANSCRIPT-IN was writing         
003700      *                           a spurious junk record off the          
003800      *                           un-set break fields; end-of-run         
003900      *                           section/argument flush now              
004000      *                           skipped when no record was ever         
004100      *                           read.  Zero-kept-utterance junk         
004200      *                           record was zeroing JK-TERM; now         
004300      *                           derived from the prior case-id          
004400      *                           the same way X61D004 does it.           
004500      * 07/19/04  ALM  SCOA-160   Case-id length hardcoded as 24          
004600      *                           in the prior-term scan; pulled          
004700      *                           out to a standalone 77-level            
004800      *                           constant.                               
004900      *----------------------------------------------------------         
005000       ENVIRONMENT DIVISION.                                              
005100      *                                                                   
005200       CONFIGURATION SECTION.                                             
005300       SOURCE-COMPUTER.    IBM-370.                                       
005400       OBJECT-COMPUTER.    IBM-370.                                       
005500       SPECIAL-NAMES.                                                     
005600           C01 IS TOP-OF-FORM.                                            
005700      *                                                                   
005800       INPUT-OUTPUT SECTION.                                              
005900       FILE-CONTROL.                                                      
006000           SELECT TRANSCRIPT-IN  ASSIGN TO TRANIN                         
006100                  ORGANIZATION IS LINE SEQUENTIAL                         
006200                  FILE STATUS IS TRI-FS.                                  
006300           SELECT UTTERANCE-OUT  ASSIGN TO UTTROUT                        
006400                  ORGANIZATION IS LINE SEQUENTIAL                         
006500                  FILE STATUS IS UTO-FS.                                  
006600           SELECT CHUNK-OUT      ASSIGN TO CHNKOUT                        
006700                  ORGANIZATION IS LINE SEQUENTIAL                         
006800                  FILE STATUS IS CHO-FS.                                  
006900           SELECT JUNK-OUT       ASSIGN TO JUNKOUT                        
007000                  ORGANIZATION IS LINE SEQUENTIAL                         
007100                  FILE STATUS IS JNK-FS.                                  
007200      **                                                                  
007300       DATA DIVISION.                                                     
007400      *                                                                   
007500       FILE SECTION.                                                      
007600      *                                                                   
007700       FD  TRANSCRIPT-IN.                                                 
007800           COPY X61CTR.                                                   
007900      *                                                                   
008000       FD  UTTERANCE-OUT.                                                 
008100           COPY X61CUT.                                                   
008200      *                                                                   
008300       FD  CHUNK-OUT.                                                     
008400           COPY X61CCH.                                                   
008500      *                                                                   
008600       FD  JUNK-OUT.                                                      
008700           COPY X61CJK.                                                   
008800      *                                                                   
008900       WORKING-STORAGE SECTION.                                           
009000      *                                                                   
009100       77  WK-CASE-ID-LEN             PIC 9(2) COMP VALUE 24.             
009200      *                                                                   
009300       01  WK-FILE-STATUSES.                                              
009400           03  TRI-FS                    PIC XX.                          
009500               88  TRI-FILE-OK                VALUE '00'.                 
009600               88  TRI-FILE-EOF               VALUE '10'.                 
009700           03  UTO-FS                    PIC XX.                          
009800               88  UTO-FILE-OK                VALUE '00'.                 
009900           03  CHO-FS                    PIC XX.                          
010000               88  CHO-FILE-OK                VALUE '00'.                 
010100           03  JNK-FS                    PIC XX.                          
010200               88  JNK-FILE-OK                VALUE '00'.                 
010300           03  FILLER                    PIC X(02) VALUE SPACE.           
010400       01  WK-FS-TRACE REDEFINES WK-FILE-STATUSES.                        
010500           03  WK-FS-TRACE-CHARS         PIC X(10).                       
010600      *                                                                   
010700       01  WK-SWITCHES.                                                   
010800           03  WK-TRI-EOF-SW             PIC X    VALUE 'N'.              
010900               88  TRI-EOF                    VALUE 'Y'.                  
011000           03  WK-FIRST-REC-SW           PIC X    VALUE 'Y'.              
011100               88  WK-IS-FIRST-RECORD         VALUE 'Y'.                  
011200           03  WK-KEEP-SW                PIC X    VALUE 'N'.              
011300               88  WK-UTTERANCE-KEPT          VALUE 'Y'.                  
011400           03  FILLER                    PIC X(02) VALUE SPACE.           
011500      *                                                                   
011600       01  WK-ARGUMENT-BREAK-AREA.                                        
011700           03  WK-PRIOR-CASE-ID          PIC X(24) VALUE SPACE.           
011800           03  WK-PRIOR-CASE-ID-R REDEFINES WK-PRIOR-CASE-ID.             
011900               05  WK-PCI-CHAR OCCURS 24 TIMES                            
012000                              INDEXED BY WK-PCI-IX  PIC X(1).             
012100           03  WK-PRIOR-OA-ID            PIC X(16) VALUE SPACE.           
012200           03  WK-PRIOR-SECTION-NO       PIC 9(3)  VALUE ZERO.            
012300           03  FILLER                    PIC X(02) VALUE SPACE.           
012400      *                                                                   
012500       01  WK-PRIOR-TERM-AREA.                                            
012600           03  WK-PRIOR-USCORE-IX        PIC 9(2) COMP VALUE ZERO.        
012700           03  WK-PRIOR-USCORE-SW        PIC X    VALUE 'N'.              
012800               88  WK-PRIOR-USCORE-FOUND     VALUE 'Y'.                   
012900           03  WK-PRIOR-TERM-X           PIC X(4) VALUE SPACE.            
013000           03  FILLER                    PIC X(02) VALUE SPACE.           
013100      *                                                                   
013200       01  WK-ARGUMENT-COUNTERS.                                          
013300           03  WK-NEXT-UTT-IX            PIC 9(6) COMP VALUE ZERO.        
013400           03  WK-NEXT-CHAR-OFFSET       PIC 9(8) COMP VALUE ZERO.        
013500           03  WK-ARG-KEPT-UTT-CTR       PIC 9(6) COMP VALUE ZERO.        
013600           03  FILLER                    PIC X(02) VALUE SPACE.           
013700      *                                                                   
013800       01  WK-SECTION-ACCUM.                                              
013900           03  WK-SEC-WORD-TOT           PIC 9(6) COMP VALUE ZERO.        
014000           03  WK-SEC-TOKEN-TOT          PIC 9(6) COMP VALUE ZERO.        
014100           03  WK-SEC-START-IX           PIC 9(6) COMP VALUE ZERO.        
014200           03  WK-SEC-END-IX             PIC 9(6) COMP VALUE ZERO.        
014300           03  WK-SEC-UTT-CTR            PIC 9(5) COMP VALUE ZERO.        
014400           03  FILLER                    PIC X(02) VALUE SPACE.           
014500      *                                                                   
014600       01  WK-RUN-TOTALS.                                                 
014700           03  WK-TOT-UTTERANCES         PIC 9(8) COMP VALUE ZERO.        
014800           03  WK-TOT-CHUNKS             PIC 9(7) COMP VALUE ZERO.        
014900           03  WK-TOT-ARGUMENTS          PIC 9(6) COMP VALUE ZERO.        
015000           03  FILLER                    PIC X(02) VALUE SPACE.           
015100      *                                                                   
015200       01  WK-TEXT-WORK-AREA.                                             
015300           03  WK-RAW-TEXT               PIC X(200).                      
015400           03  WK-RAW-TEXT-R REDEFINES WK-RAW-TEXT.                       
015500               05  WK-RAW-CHAR OCCURS 200 TIMES                           
015600                              INDEXED BY WK-RAW-IX  PIC X(1).             
015700           03  WK-TRIMMED-TEXT           PIC X(200).                      
015800           03  WK-TRIMMED-TEXT-R REDEFINES WK-TRIMMED-TEXT.               
015900               05  WK-TT-CHAR OCCURS 200 TIMES                            
016000                              INDEXED BY WK-TT-IX  PIC X(1).              
016100           03  WK-LEAD-IX                PIC 9(4) COMP VALUE ZERO.        
016200           03  WK-TRIMMED-LEN            PIC 9(4) COMP VALUE ZERO.        
016300           03  WK-SCAN-IX                PIC 9(4) COMP VALUE ZERO.        
016400           03  WK-WORD-COUNT             PIC 9(5) COMP VALUE ZERO.        
016500           03  WK-TOKEN-COUNT            PIC 9(5) COMP VALUE ZERO.        
016600           03  WK-IN-WORD-SW             PIC X     VALUE 'N'.             
016700               88  WK-SCAN-IN-WORD            VALUE 'Y'.                  
016800           03  FILLER                    PIC X(02) VALUE SPACE.           
016900      *                                                                   
017000       COPY X61WRK.                                                       
017100      *                                                                   
017200       PROCEDURE DIVISION.                                                
017300      *                                                                   
017400       0000-MAIN-LINE.                                                    
017500           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                        
017600           PERFORM 0200-READ-TRANSCRIPT THRU 0200-EXIT.                   
017700           PERFORM 0300-PROCESS-RECORD THRU 0300-EXIT                     
017800                   UNTIL TRI-EOF.                                         
017900           IF NOT WK-IS-FIRST-RECORD                                      
018000               PERFORM 0700-FINISH-SECTION THRU 0700-EXIT                 
018100               PERFORM 0750-FINISH-ARGUMENT THRU 0750-EXIT                
018200           END-IF.                                                        
018300           PERFORM 0900-TERMINATE THRU 0900-EXIT.                         
018400           STOP RUN.                                                      
018500       0000-EXIT.                                                         
018600           EXIT.                                                          
018700      *                                                                   
018800       0100-INITIALIZE.                                                   
018900           OPEN INPUT  TRANSCRIPT-IN                                      
019000                OUTPUT UTTERANCE-OUT                                      
019100                OUTPUT CHUNK-OUT                                          
019200                OUTPUT JUNK-OUT.                                          
019300           IF NOT TRI-FILE-OK                                             
019400               DISPLAY 'X61D002 TRANSCRIPT-IN OPEN ERR FS=' TRI-FS        
019500               PERFORM 0950-ABEND THRU 0950-EXIT                          
019600           END-IF.                                                        
019700           ACCEPT RUN-DATE-RAW FROM DATE.                                 
019800           IF RUN-DATE-YY < 50                                            
019900               MOVE 20                TO RUN-DATE-CC                      
020000           ELSE                                                           
020100               MOVE 19                TO RUN-DATE-CC                      
020200           END-IF.                                                        
020300       0100-EXIT.                                                         
020400           EXIT.                                                          
020500      *                                                                   
020600       0200-READ-TRANSCRIPT.                                              
020700           READ TRANSCRIPT-IN.                                            
020800           IF TRI-FILE-EOF                                                
020900               MOVE 'Y'                TO WK-TRI-EOF-SW                   
021000           ELSE                                                           
021100               IF NOT TRI-FILE-OK                                         
021200                   DISPLAY 'X61D002 TRANSCRIPT-IN READ ERR FS='           
021300                           TRI-FS                                         
021400                   PERFORM 0950-ABEND THRU 0950-EXIT                      
021500               END-IF                                                     
021600           END-IF.                                                        
021700       0200-EXIT.                                                         
021800           EXIT.                                                          
021900      *                                                                   
022000       0300-PROCESS-RECORD.                                               
022100           IF WK-IS-FIRST-RECORD                                          
022200               MOVE 'N'                TO WK-FIRST-REC-SW                 
022300               MOVE TI-CASE-ID          TO WK-PRIOR-CASE-ID               
022400               MOVE TI-OA-ID            TO WK-PRIOR-OA-ID                 
022500               MOVE TI-SECTION-NO       TO WK-PRIOR-SECTION-NO            
022600           ELSE                                                           
022700               IF TI-CASE-ID NOT = WK-PRIOR-CASE-ID                       
022800                  OR TI-OA-ID NOT = WK-PRIOR-OA-ID                        
022900                   PERFORM 0700-FINISH-SECTION THRU 0700-EXIT             
023000                   PERFORM 0750-FINISH-ARGUMENT THRU 0750-EXIT            
023100                   MOVE TI-CASE-ID      TO WK-PRIOR-CASE-ID               
023200                   MOVE TI-OA-ID        TO WK-PRIOR-OA-ID                 
023300                   MOVE TI-SECTION-NO   TO WK-PRIOR-SECTION-NO            
023400               ELSE                                                       
023500                   IF TI-SECTION-NO NOT = WK-PRIOR-SECTION-NO             
023600                       PERFORM 0700-FINISH-SECTION THRU 0700-EXIT         
023700                       MOVE TI-SECTION-NO TO WK-PRIOR-SECTION-NO          
023800                   END-IF                                                 
023900               END-IF                                                     
024000           END-IF.                                                        
024100           PERFORM 0400-TRIM-AND-COUNT THRU 0400-EXIT.                    
024200           IF WK-WORD-COUNT < 4                                           
024300               MOVE 'N'                TO WK-KEEP-SW                      
024400           ELSE                                                           
024500               MOVE 'Y'                TO WK-KEEP-SW                      
024600               PERFORM 0500-EMIT-UTTERANCE THRU 0500-EXIT                 
024700               PERFORM 0600-ACCUM-SECTION THRU 0600-EXIT                  
024800           END-IF.                                                        
024900           PERFORM 0200-READ-TRANSCRIPT THRU 0200-EXIT.                   
025000       0300-EXIT.                                                         
025100           EXIT.                                                          
025200      *                                                                   
025300       0400-TRIM-AND-COUNT.                                               
025400           MOVE TI-TEXT               TO WK-RAW-TEXT.                     
025500           PERFORM 0405-FIND-LEAD-CHAR THRU 0405-EXIT.                    
025600           MOVE SPACE                 TO WK-TRIMMED-TEXT.                 
025700           IF WK-LEAD-IX < 201                                            
025800               MOVE WK-RAW-TEXT (WK-LEAD-IX:) TO WK-TRIMMED-TEXT          
025900           END-IF.                                                        
026000           PERFORM 0410-COMPUTE-TRIMMED-LEN THRU 0410-EXIT.               
026100           PERFORM 0420-COUNT-WORDS THRU 0420-EXIT.                       
026200           COMPUTE WK-TOKEN-COUNT =                                       
026300                   WK-WORD-COUNT + (WK-TRIMMED-LEN / 20).                 
026400       0400-EXIT.                                                         
026500           EXIT.                                                          
026600      *                                                                   
026700      * find the first non-blank character of the raw text; an            
026800      * all-blank field leaves WK-LEAD-IX at 201 (rule U3-1)              
026900       0405-FIND-LEAD-CHAR.                                               
027000           MOVE 1                     TO WK-LEAD-IX.                      
027100           PERFORM 0406-ADVANCE-LEAD THRU 0406-EXIT                       
027200                   UNTIL WK-LEAD-IX > 200                                 
027300                      OR WK-RAW-CHAR (WK-LEAD-IX) NOT = SPACE.            
027400       0405-EXIT.                                                         
027500           EXIT.                                                          
027600      *                                                                   
027700       0406-ADVANCE-LEAD.                                                 
027800           ADD 1 TO WK-LEAD-IX.                                           
027900       0406-EXIT.                                                         
028000           EXIT.                                                          
028100      *                                                                   
028200       0410-COMPUTE-TRIMMED-LEN.                                          
028300           MOVE 200                   TO WK-SCAN-IX.                      
028400           PERFORM 0411-BACK-SCAN THRU 0411-EXIT                          
028500                   UNTIL WK-SCAN-IX = 0                                   
028600                      OR WK-TT-CHAR (WK-SCAN-IX) NOT = SPACE.             
028700           MOVE WK-SCAN-IX             TO WK-TRIMMED-LEN.                 
028800       0410-EXIT.                                                         
028900           EXIT.                                                          
029000      *                                                                   
029100       0411-BACK-SCAN.                                                    
029200           SUBTRACT 1 FROM WK-SCAN-IX.                                    
029300       0411-EXIT.                                                         
029400           EXIT.                                                          
029500      *                                                                   
029600       0420-COUNT-WORDS.                                                  
029700           MOVE ZERO                   TO WK-WORD-COUNT.                  
029800           MOVE 'N'                    TO WK-IN-WORD-SW.                  
029900           PERFORM 0421-SCAN-ONE-CHAR THRU 0421-EXIT                      
030000                   VARYING WK-TT-IX FROM 1 BY 1                           
030100                   UNTIL WK-TT-IX > WK-TRIMMED-LEN.                       
030200       0420-EXIT.                                                         
030300           EXIT.                                                          
030400      *                                                                   
030500       0421-SCAN-ONE-CHAR.                                                
030600           IF WK-TT-CHAR (WK-TT-IX) = SPACE                               
030700               MOVE 'N'                TO WK-IN-WORD-SW                   
030800           ELSE                                                           
030900               IF NOT WK-SCAN-IN-WORD                                     
031000                   ADD 1                TO WK-WORD-COUNT                  
031100                   MOVE 'Y'             TO WK-IN-WORD-SW                  
031200               END-IF                                                     
031300           END-IF.                                                        
031400       0421-EXIT.                                                         
031500           EXIT.                                                          
031600      *                                                                   
031700       0500-EMIT-UTTERANCE.                                               
031800           MOVE TI-CASE-ID            TO UT-CASE-ID.                      
031900           MOVE TI-OA-ID              TO UT-OA-ID.                        
032000           MOVE WK-NEXT-UTT-IX        TO UT-UTTERANCE-INDEX.              
032100           MOVE TI-SECTION-NO         TO UT-SECTION-NO.                   
032200           IF TI-SPEAKER-ID = SPACE                                       
032300               MOVE SPACE              TO UT-SPEAKER-ID                   
032400           ELSE                                                           
032500               MOVE TI-SPEAKER-ID      TO UT-SPEAKER-ID                   
032600           END-IF.                                                        
032700           IF TI-SPEAKER-NAME = SPACE                                     
032800               MOVE 'Unknown'          TO UT-SPEAKER-NAME                 
032900           ELSE                                                           
033000               MOVE TI-SPEAKER-NAME    TO UT-SPEAKER-NAME                 
033100           END-IF.                                                        
033200           MOVE WK-WORD-COUNT         TO UT-WORD-COUNT.                   
033300           MOVE WK-TOKEN-COUNT        TO UT-TOKEN-COUNT.                  
033400           MOVE WK-NEXT-CHAR-OFFSET   TO UT-CHAR-START.                   
033500           COMPUTE UT-CHAR-END =                                          
033600                   WK-NEXT-CHAR-OFFSET + WK-TRIMMED-LEN.                  
033700           MOVE TI-START-MS           TO UT-START-MS.                     
033800           MOVE TI-END-MS             TO UT-END-MS.                       
033900           MOVE WK-TRIMMED-TEXT       TO UT-TEXT.                         
034000           WRITE UTTERANCE-OUT-REC.                                       
034100           IF NOT UTO-FILE-OK                                             
034200               DISPLAY 'X61D002 UTTERANCE-OUT WRITE ERR FS='              
034300                       UTO-FS                                             
034400               PERFORM 0950-ABEND THRU 0950-EXIT                          
034500           END-IF.                                                        
034600           ADD 1                      TO WK-TOT-UTTERANCES                
034700                                          WK-ARG-KEPT-UTT-CTR.            
034800           ADD 1                      TO WK-NEXT-UTT-IX.                  
034900           COMPUTE WK-NEXT-CHAR-OFFSET =                                  
035000                   WK-NEXT-CHAR-OFFSET + WK-TRIMMED-LEN + 1.              
035100       0500-EXIT.                                                         
035200           EXIT.                                                          
035300      *                                                                   
035400       0600-ACCUM-SECTION.                                                
035500           IF WK-SEC-UTT-CTR = 0                                          
035600               MOVE UT-UTTERANCE-INDEX TO WK-SEC-START-IX                 
035700           END-IF.                                                        
035800           MOVE UT-UTTERANCE-INDEX    TO WK-SEC-END-IX.                   
035900           ADD 1                      TO WK-SEC-UTT-CTR.                  
036000           COMPUTE WK-SEC-WORD-TOT = WK-SEC-WORD-TOT                      
036100                   + WK-WORD-COUNT + 1.                                   
036200           ADD WK-TOKEN-COUNT         TO WK-SEC-TOKEN-TOT.                
036300       0600-EXIT.                                                         
036400           EXIT.                                                          
036500      *                                                                   
036600       0700-FINISH-SECTION.                                               
036700           IF WK-SEC-UTT-CTR > 0                                          
036800               MOVE WK-PRIOR-CASE-ID   TO CH-CASE-ID                      
036900               MOVE WK-PRIOR-OA-ID     TO CH-OA-ID                        
037000               MOVE WK-PRIOR-SECTION-NO TO CH-SECTION-ID                  
037100               MOVE WK-SEC-WORD-TOT    TO CH-WORD-COUNT                   
037200               IF WK-SEC-TOKEN-TOT > 8000                                 
037300                   MOVE 8000            TO CH-TOKEN-COUNT                 
037400                   DISPLAY 'X61D002 CHUNK TOKEN COUNT CAPPED '            
037500                           'CASE=' WK-PRIOR-CASE-ID                       
037600                           ' SECTION=' WK-PRIOR-SECTION-NO                
037700               ELSE                                                       
037800                   MOVE WK-SEC-TOKEN-TOT TO CH-TOKEN-COUNT                
037900               END-IF                                                     
038000               MOVE WK-SEC-START-IX    TO CH-START-UTT-IX                 
038100               MOVE WK-SEC-END-IX      TO CH-END-UTT-IX                   
038200               MOVE WK-SEC-UTT-CTR     TO CH-UTT-COUNT                    
038300               WRITE CHUNK-OUT-REC                                        
038400               IF NOT CHO-FILE-OK                                         
038500                   DISPLAY 'X61D002 CHUNK-OUT WRITE ERR FS='              
038600                           CHO-FS                                         
038700                   PERFORM 0950-ABEND THRU 0950-EXIT                      
038800               END-IF                                                     
038900               ADD 1                   TO WK-TOT-CHUNKS                   
039000           END-IF.                                                        
039100           MOVE ZERO                  TO WK-SEC-WORD-TOT                  
039200                                          WK-SEC-TOKEN-TOT                
039300                                          WK-SEC-START-IX                 
039400                                          WK-SEC-END-IX.                  
039500           MOVE ZERO                  TO WK-SEC-UTT-CTR.                  
039600       0700-EXIT.                                                         
039700           EXIT.                                                          
039800      *                                                                   
039900       0750-FINISH-ARGUMENT.                                              
040000           ADD 1                      TO WK-TOT-ARGUMENTS.                
040100           IF WK-ARG-KEPT-UTT-CTR = 0                                     
040200               PERFORM 0760-FIND-PRIOR-TERM THRU 0760-EXIT                
040300               MOVE WK-PRIOR-TERM-X     TO JK-TERM                        
040400               MOVE 'PROCESS-CASE-EXCEPTION' TO JK-CONTEXT                
040500               MOVE SPACE               TO JK-ITEM                        
040600               MOVE WK-PRIOR-CASE-ID    TO JK-ITEM (1:24)                 
040700               MOVE WK-PRIOR-OA-ID      TO JK-ITEM (26:16)                
040800               WRITE JUNK-OUT-REC                                         
040900               IF NOT JNK-FILE-OK                                         
041000                   DISPLAY 'X61D002 JUNK-OUT WRITE ERR FS=' JNK-FS        
041100                   PERFORM 0950-ABEND THRU 0950-EXIT                      
041200               END-IF                                                     
041300               DISPLAY 'X61D002 ZERO KEPT UTTERANCES CASE='               
041400                       WK-PRIOR-CASE-ID ' OA=' WK-PRIOR-OA-ID             
041500           END-IF.                                                        
041600           MOVE ZERO                  TO WK-NEXT-UTT-IX                   
041700                                          WK-NEXT-CHAR-OFFSET             
041800                                          WK-ARG-KEPT-UTT-CTR.            
041900       0750-EXIT.                                                         
042000           EXIT.                                                          
042100      *                                                                   
042200      * term portion of the case-id, same underscore scan as the          
042300      * X61D004 subprogram (rule U9) - needed here only for the           
042400      * JUNK-OUT term field on a zero-kept-utterance argument.            
042500       0760-FIND-PRIOR-TERM.                                              
042600           MOVE 'N'                   TO WK-PRIOR-USCORE-SW.              
042700           MOVE 1                     TO WK-PRIOR-USCORE-IX.              
042800           MOVE SPACE                 TO WK-PRIOR-TERM-X.                 
042900           PERFORM 0765-SCAN-PRIOR-ONE THRU 0765-EXIT                     
043000                   UNTIL WK-PRIOR-USCORE-IX > WK-CASE-ID-LEN              
043100                      OR WK-PRIOR-USCORE-FOUND.                           
043200           IF WK-PRIOR-USCORE-FOUND AND WK-PRIOR-USCORE-IX > 1            
043300               MOVE WK-PRIOR-CASE-ID (1:WK-PRIOR-USCORE-IX - 1)           
043400                                         TO WK-PRIOR-TERM-X               
043500           END-IF.                                                        
043600       0760-EXIT.                                                         
043700           EXIT.                                                          
043800      *                                                                   
043900       0765-SCAN-PRIOR-ONE.                                               
044000           IF WK-PCI-CHAR (WK-PRIOR-USCORE-IX) = '_'                      
044100               MOVE 'Y'                TO WK-PRIOR-USCORE-SW              
044200           ELSE                                                           
044300               ADD 1                   TO WK-PRIOR-USCORE-IX              
044400           END-IF.                                                        
044500       0765-EXIT.                                                         
044600           EXIT.                                                          
044700      *                                                                   
044800       0900-TERMINATE.                                                    
044900           DISPLAY 'X61D002 UTTERANCES WRT  ' WK-TOT-UTTERANCES.          
045000           DISPLAY 'X61D002 CHUNKS WRITTEN  ' WK-TOT-CHUNKS.              
045100           DISPLAY 'X61D002 ARGUMENTS DONE  ' WK-TOT-ARGUMENTS.           
045200           CLOSE TRANSCRIPT-IN                                            
045300                 UTTERANCE-OUT                                            
045400                 CHUNK-OUT                                                
045500                 JUNK-OUT.                                                
045600       0900-EXIT.                                                         
045700           EXIT.                                                          
045800      *                                                                   
045900       0950-ABEND.                                                        
046000           DISPLAY 'X61D002 ABEND FS=' WK-FS-TRACE-CHARS.                 
046100           MOVE 16                    TO RETURN-CODE.                     
046200           CLOSE TRANSCRIPT-IN                                            
046300                 UTTERANCE-OUT                                            
046400                 CHUNK-OUT                                                
046500                 JUNK-OUT.                                                
046600           STOP RUN.                                                      
046700       0950-EXIT.                                                         
046800           EXIT.                                                          
