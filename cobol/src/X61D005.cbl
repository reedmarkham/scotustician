000100      CBL OPT(2)                                                          
000200       IDENTIFICATION DIVISION.                                           
000300       PROGRAM-ID. X61D005.                                               
000400       AUTHOR.     ALAIMO.                                                
000500       INSTALLATION. MILANO DATA CENTER.                                  
000600       DATE-WRITTEN. 05/19/87.                                            
000700       DATE-COMPILED. 05/19/87.                                           
000800       SECURITY.   NONE.                                                  
000900      *----------------------------------------------------------         
001000      * X61D005                                                           
001100      * **++ cluster representative selection and cluster analysis        
001200      *      report for the oral-argument batch suite (rule U6,           
001300      *      ticket MI3102.PSPS.SCOA); two passes over an                 
001400      *      in-memory member table, no CALLs.                            
001500      *----------------------------------------------------------         
001600      * CHANGE LOG                                                        
001700      *----------------------------------------------------------         
001800      * DATE      BY   REQUEST    DESCRIPTION                             
001900      * --------  ---  ---------  ----------------------------            
002000      * 05/19/87  ALM  SCOA-005   Original two-pass centroid and          
002100      *                           representative selection.               
002200      * 11/02/90  ALM  SCOA-044   Sample standard deviation added         
002300      *                           to the per-cluster stat block.          
002400      * 07/08/93  RR   SCOA-081   Manual Newton-step square root          
002500      *                           in place of the math library            
002600      *                           call the auditors flagged.              
002700      * 09/30/98  ALM  SCOA-121   Y2K edit: century no longer             
002800      *                           hardcoded to 19, derived from           
002900      *                           the 2-digit date window.                
003000      * 03/14/00  RR   SCOA-128   Cluster table sorted ascending          
003100      *                           by cluster-id before printing.          
003200      * 06/02/04  ALM  SCOA-151   Centroid print field was sharing        
003300      *                           the 3-decimal cluster-size field        
003400      *                           and dropping its 4th decimal.           
003500      *                           Given its own edited field.  Per        
003600      *                           member distance and the stddev/         
003700      *                           mean tokens and sections figures        
003800      *                           were truncated, not rounded, on         
003900      *                           the MOVE into the report line;          
004000      *                           now rounded into an intermediate        
004100      *                           field at the correct decimal            
004200      *                           count first.                            
004300      * 07/19/04  ALM  SCOA-156   STDDEV TOKENS/SECTIONS divided          
004400      *                           by CLS-N minus 1 before the n=1         
004500      *                           check ran, so a one-member              
004600      *                           cluster (a legal result) abended        
004700      *                           on divide by zero.  The n=1 test        
004800      *                           now guards the divide itself,           
004900      *                           not just the square root that           
005000      *                           used to follow it; the separate         
005100      *                           0660-CLUSTER-STDDEV paragraph is        
005200      *                           removed, the guard now lives at         
005300      *                           each call site.                         
005400      * 07/19/04  ALM  SCOA-161   Case-id length hardcoded as 24          
005500      *                           in the member blank-check scan;         
005600      *                           pulled out to a standalone              
005700      *                           77-level constant.                      
005800      *----------------------------------------------------------         
005900       ENVIRONMENT DIVISION.                                              
006000      *                                                                   
006100       CONFIGURATION SECTION.                                             
006200       SOURCE-COMPUTER.    IBM-370.                                       
006300       OBJECT-COMPUTER.    IBM-370.                                       
006400       SPECIAL-NAMES.                                                     
006500           C01 IS TOP-OF-FORM.                                            
006600      *                                                                   
006700       INPUT-OUTPUT SECTION.                                              
006800       FILE-CONTROL.                                                      
006900           SELECT CLUSTER-IN        ASSIGN TO CLUSTIN                     
007000                  ORGANIZATION IS LINE SEQUENTIAL                         
007100                  FILE STATUS IS CLI-FS.                                  
007200           SELECT RUN-REPORT        ASSIGN TO RUNRPT                      
007300                  ORGANIZATION IS LINE SEQUENTIAL                         
007400                  FILE STATUS IS RPT-FS.                                  
007500      **                                                                  
007600       DATA DIVISION.                                                     
007700      *                                                                   
007800       FILE SECTION.                                                      
007900      *                                                                   
008000       FD  CLUSTER-IN.                                                    
008100           COPY X61CCL.                                                   
008200      *                                                                   
008300       FD  RUN-REPORT.                                                    
008400       01  RUN-REPORT-LINE               PIC X(132).                      
008500      *                                                                   
008600       WORKING-STORAGE SECTION.                                           
008700      *                                                                   
008800       77  WK-CASE-ID-LEN             PIC 9(2) COMP VALUE 24.             
008900      *                                                                   
009000       01  WK-FILE-STATUSES.                                              
009100           03  CLI-FS                    PIC XX.                          
009200               88  CLI-FILE-OK                VALUE '00'.                 
009300               88  CLI-FILE-EOF               VALUE '10'.                 
009400           03  RPT-FS                    PIC XX.                          
009500               88  RPT-FILE-OK                VALUE '00'.                 
009600           03  FILLER                    PIC X(02) VALUE SPACE.           
009700       01  WK-FS-TRACE REDEFINES WK-FILE-STATUSES.                        
009800           03  WK-FS-TRACE-CHARS         PIC X(06).                       
009900      *                                                                   
010000       01  WK-SWITCHES.                                                   
010100           03  WK-CLI-EOF-SW             PIC X    VALUE 'N'.              
010200               88  CLI-EOF                    VALUE 'Y'.                  
010300           03  FILLER                    PIC X(02) VALUE SPACE.           
010400      *                                                                   
010500       01  WK-BLANK-CHECK-AREA.                                           
010600           03  WK-BLANK-LINE-SW          PIC X    VALUE 'N'.              
010700               88  WK-BLANK-LINE              VALUE 'Y'.                  
010800           03  WK-CASE-ID-CHECK          PIC X(24) VALUE SPACE.           
010900           03  WK-CASE-ID-CHECK-R REDEFINES WK-CASE-ID-CHECK.             
011000               05  WK-CID-CHAR OCCURS 24 TIMES                            
011100                              INDEXED BY WK-CID-IX   PIC X(1).            
011200           03  FILLER                    PIC X(02) VALUE SPACE.           
011300      *                                                                   
011400       01  WK-OVERFLOW-TRACE-AREA.                                        
011500           03  WK-OVF-CASE-ID            PIC X(24) VALUE SPACE.           
011600           03  WK-OVF-CASE-ID-R REDEFINES WK-OVF-CASE-ID.                 
011700               05  WK-OVF-CASE-FIRST12   PIC X(12).                       
011800               05  WK-OVF-CASE-LAST12    PIC X(12).                       
011900           03  FILLER                    PIC X(02) VALUE SPACE.           
012000      *                                                                   
012100      * in-memory cluster member table, loaded from CLUSTER-IN            
012200       01  CLUSTER-TABLE-AREA.                                            
012300           03  CLT-MEMBER-TOT            PIC 9(5) COMP VALUE ZERO.        
012400           03  FILLER                    PIC X(02) VALUE SPACE.           
012500           03  CLT-MEMBER-TB.                                             
012600               05  CLT-MEMBER OCCURS 0 TO 2000                            
012700                              DEPENDING ON CLT-MEMBER-TOT                 
012800                              INDEXED BY CLT-MEM-IX.                      
012900                   10  CLT-CASE-ID        PIC X(24).                      
013000                   10  CLT-DOCKET         PIC X(24).                      
013100                   10  CLT-CLUSTER-ID     PIC S9(3)                       
013200                                           SIGN LEADING SEPARATE.         
013300                   10  CLT-X              PIC S9(4)V9(4)                  
013400                                           SIGN LEADING SEPARATE.         
013500                   10  CLT-Y              PIC S9(4)V9(4)                  
013600                                           SIGN LEADING SEPARATE.         
013700                   10  CLT-TOTAL-TOKENS   PIC 9(8).                       
013800                   10  CLT-SECTION-COUNT  PIC 9(4).                       
013900                   10  CLT-IS-REPRESENTATIVE PIC X(1) VALUE SPACE.        
014000                       88  CLT-REPRESENTATIVE-ROW VALUE '*'.              
014100                   10  FILLER             PIC X(02) VALUE SPACE.          
014200      *                                                                   
014300       01  WK-MEMBER-DIST.                                                
014400           03  WK-MEMBER-DIST-EL OCCURS 2000 TIMES                        
014500                                          PIC S9(6)V9(6) COMP.            
014600           03  FILLER                    PIC X(02) VALUE SPACE.           
014700      *                                                                   
014800       01  WK-CLUSTER-STATS.                                              
014900           03  CLS-TOT                   PIC 9(4) COMP VALUE ZERO.        
015000           03  CLS-TB OCCURS 500 TIMES                                    
015100                      INDEXED BY CLS-IX.                                  
015200               05  CLS-CLUSTER-ID         PIC S9(3)                       
015300                                           SIGN LEADING SEPARATE.         
015400               05  CLS-N PIC 9(6) COMP VALUE ZERO.                        
015500               05  CLS-SUM-X              PIC S9(9)V9(4) COMP             
015600                                           VALUE ZERO.                    
015700               05  CLS-SUM-Y              PIC S9(9)V9(4) COMP             
015800                                           VALUE ZERO.                    
015900               05  CLS-SUM-TOKENS         PIC 9(12) COMP                  
016000                                           VALUE ZERO.                    
016100               05  CLS-SUM-TOK-SQ      PIC 9(18) COMP                     
016200                                           VALUE ZERO.                    
016300               05  CLS-SUM-SECTS       PIC 9(9) COMP                      
016400                                           VALUE ZERO.                    
016500               05  CLS-SUM-SECT-SQ        PIC 9(18) COMP                  
016600                                           VALUE ZERO.                    
016700               05  CLS-CENTROID-X         PIC S9(4)V9(4)                  
016800                                           SIGN LEADING SEPARATE.         
016900               05  CLS-CENTROID-Y         PIC S9(4)V9(4)                  
017000                                           SIGN LEADING SEPARATE.         
017100               05  CLS-MIN-DIST           PIC S9(6)V9(6) COMP             
017200                                           VALUE ZERO.                    
017300               05  CLS-DIST-SET-SW        PIC X VALUE 'N'.                
017400                   88  CLS-DIST-SET           VALUE 'Y'.                  
017500               05  CLS-REP-SUB            PIC 9(5) COMP                   
017600                                           VALUE ZERO.                    
017700               05  FILLER                 PIC X(02) VALUE SPACE.          
017800      *                                                                   
017900       01  WK-CLS-SWAP.                                                   
018000           03  WK-SWP-CLUSTER-ID          PIC S9(3)                       
018100                                           SIGN LEADING SEPARATE.         
018200           03  WK-SWP-N                   PIC 9(6) COMP.                  
018300           03  WK-SWP-SUM-X               PIC S9(9)V9(4) COMP.            
018400           03  WK-SWP-SUM-Y               PIC S9(9)V9(4) COMP.            
018500           03  WK-SWP-SUM-TOKENS          PIC 9(12) COMP.                 
018600           03  WK-SWP-TOK-SQ       PIC 9(18) COMP.                        
018700           03  WK-SWP-SECTS        PIC 9(9) COMP.                         
018800           03  WK-SWP-SUM-SECT-SQ         PIC 9(18) COMP.                 
018900           03  WK-SWP-CENTROID-X          PIC S9(4)V9(4)                  
019000                                           SIGN LEADING SEPARATE.         
019100           03  WK-SWP-CENTROID-Y          PIC S9(4)V9(4)                  
019200                                           SIGN LEADING SEPARATE.         
019300           03  WK-SWP-MIN-DIST            PIC S9(6)V9(6) COMP.            
019400           03  WK-SWP-DIST-SET-SW         PIC X.                          
019500           03  WK-SWP-REP-SUB             PIC 9(5) COMP.                  
019600           03  FILLER                     PIC X(02) VALUE SPACE.          
019700      *                                                                   
019800       01  WK-SORT-AREA.                                                  
019900           03  WK-SORT-I PIC 9(4) COMP VALUE ZERO.                        
020000           03  WK-SORT-J PIC 9(4) COMP VALUE ZERO.                        
020100           03  WK-SORT-M PIC 9(4) COMP VALUE ZERO.                        
020200           03  FILLER                     PIC X(02) VALUE SPACE.          
020300      *                                                                   
020400       01  WK-LOOKUP-AREA.                                                
020500           03  WK-MBR-SUB PIC 9(5) COMP VALUE ZERO.                       
020600           03  WK-CLS-FOUND-SW            PIC X    VALUE 'N'.             
020700               88  WK-CLS-FOUND               VALUE 'Y'.                  
020800           03  FILLER                     PIC X(02) VALUE SPACE.          
020900      *                                                                   
021000       01  WK-SQRT-AREA.                                                  
021100           03  WK-SQRT-VALUE              PIC S9(9)V9(6) COMP             
021200                                           VALUE ZERO.                    
021300           03  WK-SQRT-GUESS              PIC S9(9)V9(6) COMP             
021400                                           VALUE ZERO.                    
021500           03  WK-SQRT-RESULT             PIC S9(9)V9(6) COMP             
021600                                           VALUE ZERO.                    
021700           03  WK-SQRT-ITER PIC 9(2) COMP VALUE ZERO.                     
021800           03  FILLER                     PIC X(02) VALUE SPACE.          
021900      *                                                                   
022000       01  WK-DIST-WORK.                                                  
022100           03  WK-DIST-DX                 PIC S9(6)V9(6) COMP             
022200                                           VALUE ZERO.                    
022300           03  WK-DIST-DY                 PIC S9(6)V9(6) COMP             
022400                                           VALUE ZERO.                    
022500           03  WK-DET-DIST-R              PIC S9(3)V999 COMP              
022600                                           VALUE ZERO.                    
022700           03  FILLER                     PIC X(02) VALUE SPACE.          
022800      *                                                                   
022900       01  WK-STDDEV-WORK.                                                
023000           03  WK-SD-VARIANCE             PIC S9(9)V9(6) COMP             
023100                                           VALUE ZERO.                    
023200           03  WK-SD-ROUNDED              PIC S9(7)V99 COMP               
023300                                           VALUE ZERO.                    
023400           03  FILLER                     PIC X(02) VALUE SPACE.          
023500      *                                                                   
023600       01  WK-RUN-TOTALS.                                                 
023700           03  WK-CLUSTERS-TOTAL PIC 9(4) COMP VALUE ZERO.                
023800           03  WK-CASES-CLUSTERED PIC 9(6) COMP VALUE ZERO.               
023900           03  WK-NOISE-EXCLUDED PIC 9(6) COMP VALUE ZERO.                
024000           03  WK-GRAND-TOKENS PIC 9(12) COMP VALUE ZERO.                 
024100           03  FILLER                     PIC X(02) VALUE SPACE.          
024200      *                                                                   
024300       COPY X61WRK.                                                       
024400      *                                                                   
024500       01  WK-REPORT-LINES.                                               
024600           03  WK-HDR-LINE1.                                              
024700               05  FILLER                PIC X(34) VALUE SPACE.           
024800               05  FILLER                PIC X(30)                        
024900                   VALUE 'SCOA CLUSTER ANALYSIS REPORT'.                  
025000               05  FILLER                PIC X(22) VALUE SPACE.           
025100               05  WK-HDR-DATE           PIC X(10).                       
025200               05  FILLER                PIC X(36) VALUE SPACE.           
025300           03  WK-DETAIL-LINE.                                            
025400               05  WK-DET-MARK           PIC X(1).                        
025500               05  FILLER                PIC X(1) VALUE SPACE.            
025600               05  WK-DET-CASE-ID        PIC X(24).                       
025700               05  FILLER                PIC X(1) VALUE SPACE.            
025800               05  WK-DET-DOCKET         PIC X(24).                       
025900               05  FILLER                PIC X(1) VALUE SPACE.            
026000               05  WK-DET-X              PIC -9(4).9(4).                  
026100               05  FILLER                PIC X(1) VALUE SPACE.            
026200               05  WK-DET-Y              PIC -9(4).9(4).                  
026300               05  FILLER                PIC X(1) VALUE SPACE.            
026400               05  WK-DET-TOKENS         PIC Z(7)9.                       
026500               05  FILLER                PIC X(1) VALUE SPACE.            
026600               05  WK-DET-SECTIONS       PIC Z(3)9.                       
026700               05  FILLER                PIC X(1) VALUE SPACE.            
026800               05  WK-DET-DIST           PIC Z(3)9.999.                   
026900               05  FILLER                PIC X(26) VALUE SPACE.           
027000           03  WK-CLTOT-LINE.                                             
027100               05  WK-CT-LABEL           PIC X(30).                       
027200               05  FILLER                PIC X(2) VALUE SPACE.            
027300               05  WK-CT-VALUE           PIC Z(7)9.999.                   
027400               05  WK-CT-CENTROID-VALUE  PIC -9(4).9(4).                  
027500               05  WK-CT-STAT-VALUE      PIC Z(6)9.99.                    
027600               05  FILLER                PIC X(71) VALUE SPACE.           
027700           03  WK-GRAND-LINE.                                             
027800               05  WK-GR-LABEL           PIC X(30).                       
027900               05  FILLER                PIC X(2) VALUE SPACE.            
028000               05  WK-GR-VALUE           PIC Z(7)9.99.                    
028100               05  FILLER                PIC X(91) VALUE SPACE.           
028200      *                                                                   
028300       PROCEDURE DIVISION.                                                
028400      *                                                                   
028500       0000-MAIN-LINE.                                                    
028600           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                        
028700           PERFORM 0200-LOAD-CLUSTER-TABLE THRU 0200-EXIT.                
028800           PERFORM 0300-COMPUTE-CENTROIDS THRU 0300-EXIT                  
028900                   VARYING CLS-IX FROM 1 BY 1                             
029000                   UNTIL CLS-IX > CLS-TOT.                                
029100           PERFORM 0400-COMPUTE-DISTANCES THRU 0400-EXIT                  
029200                   VARYING WK-MBR-SUB FROM 1 BY 1                         
029300                   UNTIL WK-MBR-SUB > CLT-MEMBER-TOT.                     
029400           PERFORM 0500-SORT-CLUSTER-TABLE THRU 0500-EXIT.                
029500           PERFORM 0600-PRINT-CLUSTERS THRU 0600-EXIT                     
029600                   VARYING CLS-IX FROM 1 BY 1                             
029700                   UNTIL CLS-IX > CLS-TOT.                                
029800           PERFORM 0900-PRINT-GRAND-TOTALS THRU 0900-EXIT.                
029900           PERFORM 0950-TERMINATE THRU 0950-EXIT.                         
030000           STOP RUN.                                                      
030100       0000-EXIT.                                                         
030200           EXIT.                                                          
030300      *                                                                   
030400       0100-INITIALIZE.                                                   
030500           OPEN INPUT  CLUSTER-IN                                         
030600                OUTPUT RUN-REPORT.                                        
030700           IF NOT CLI-FILE-OK                                             
030800               DISPLAY 'X61D005 CLUSTER-IN OPEN ERR FS=' CLI-FS           
030900               PERFORM 0980-ABEND THRU 0980-EXIT                          
031000           END-IF.                                                        
031100           ACCEPT RUN-DATE-RAW FROM DATE.                                 
031200           IF RUN-DATE-YY < 50                                            
031300               MOVE 20                TO RUN-DATE-CC                      
031400           ELSE                                                           
031500               MOVE 19                TO RUN-DATE-CC                      
031600           END-IF.                                                        
031700           MOVE RUN-DATE-CC           TO RUN-DATE-DSP-CCYY (1:2).         
031800           MOVE RUN-DATE-YY           TO RUN-DATE-DSP-CCYY (3:2).         
031900           MOVE RUN-DATE-MM           TO RUN-DATE-DSP-MM.                 
032000           MOVE RUN-DATE-DD           TO RUN-DATE-DSP-DD.                 
032100       0100-EXIT.                                                         
032200           EXIT.                                                          
032300      *                                                                   
032400       0200-LOAD-CLUSTER-TABLE.                                           
032500           PERFORM 0210-READ-CLUSTER THRU 0210-EXIT                       
032600                   UNTIL CLI-EOF.                                         
032700       0200-EXIT.                                                         
032800           EXIT.                                                          
032900      *                                                                   
033000       0210-READ-CLUSTER.                                                 
033100           MOVE 'N'                    TO WK-BLANK-LINE-SW.               
033200           PERFORM 0220-READ-ONE THRU 0220-EXIT                           
033300                   UNTIL CLI-EOF OR NOT WK-BLANK-LINE.                    
033400           IF NOT CLI-EOF                                                 
033500               PERFORM 0230-ADD-MEMBER THRU 0230-EXIT                     
033600           END-IF.                                                        
033700       0210-EXIT.                                                         
033800           EXIT.                                                          
033900      *                                                                   
034000       0220-READ-ONE.                                                     
034100           READ CLUSTER-IN.                                               
034200           IF CLI-FILE-EOF                                                
034300               MOVE 'Y'                TO WK-CLI-EOF-SW                   
034400               MOVE 'N'                TO WK-BLANK-LINE-SW                
034500           ELSE                                                           
034600               IF NOT CLI-FILE-OK                                         
034700                   DISPLAY 'X61D005 CLUSTER-IN READ ERR FS='              
034800                           CLI-FS                                         
034900                   PERFORM 0980-ABEND THRU 0980-EXIT                      
035000               ELSE                                                       
035100                   PERFORM 0225-CHECK-BLANK THRU 0225-EXIT                
035200               END-IF                                                     
035300           END-IF.                                                        
035400       0220-EXIT.                                                         
035500           EXIT.                                                          
035600      *                                                                   
035700       0225-CHECK-BLANK.                                                  
035800           MOVE CL-CASE-ID              TO WK-CASE-ID-CHECK.              
035900           MOVE 'Y'                     TO WK-BLANK-LINE-SW.              
036000           SET WK-CID-IX                TO 1.                             
036100           PERFORM 0226-SCAN-BLANK THRU 0226-EXIT                         
036200                   UNTIL WK-CID-IX > WK-CASE-ID-LEN                       
036300                      OR NOT WK-BLANK-LINE.                               
036400       0225-EXIT.                                                         
036500           EXIT.                                                          
036600      *                                                                   
036700       0226-SCAN-BLANK.                                                   
036800           IF WK-CID-CHAR (WK-CID-IX) NOT = SPACE                         
036900               MOVE 'N'                TO WK-BLANK-LINE-SW                
037000           ELSE                                                           
037100               SET WK-CID-IX UP BY 1                                      
037200           END-IF.                                                        
037300       0226-EXIT.                                                         
037400           EXIT.                                                          
037500      *                                                                   
037600       0230-ADD-MEMBER.                                                   
037700           IF CLT-MEMBER-TOT NOT < 2000                                   
037800               MOVE CL-CASE-ID         TO WK-OVF-CASE-ID                  
037900               DISPLAY 'X61D005 CLUSTER TABLE FULL, CASE='                
038000                       WK-OVF-CASE-FIRST12 WK-OVF-CASE-LAST12             
038100               PERFORM 0980-ABEND THRU 0980-EXIT                          
038200           END-IF.                                                        
038300           ADD 1                       TO CLT-MEMBER-TOT.                 
038400           MOVE CL-CASE-ID             TO CLT-CASE-ID                     
038500                                           (CLT-MEMBER-TOT).              
038600           MOVE CL-DOCKET              TO CLT-DOCKET                      
038700                                           (CLT-MEMBER-TOT).              
038800           MOVE CL-CLUSTER-ID          TO CLT-CLUSTER-ID                  
038900                                           (CLT-MEMBER-TOT).              
039000           MOVE CL-X                   TO CLT-X (CLT-MEMBER-TOT).         
039100           MOVE CL-Y                   TO CLT-Y (CLT-MEMBER-TOT).         
039200           MOVE CL-TOTAL-TOKENS        TO CLT-TOTAL-TOKENS                
039300                                           (CLT-MEMBER-TOT).              
039400           MOVE CL-SECTION-COUNT       TO CLT-SECTION-COUNT               
039500                                           (CLT-MEMBER-TOT).              
039600           MOVE SPACE                  TO CLT-IS-REPRESENTATIVE           
039700                                           (CLT-MEMBER-TOT).              
039800           IF CL-IS-NOISE                                                 
039900               ADD 1                   TO WK-NOISE-EXCLUDED               
040000           ELSE                                                           
040100               ADD 1                   TO WK-CASES-CLUSTERED              
040200               ADD CL-TOTAL-TOKENS      TO WK-GRAND-TOKENS                
040300               PERFORM 0240-ACCUM-CLUSTER THRU 0240-EXIT                  
040400           END-IF.                                                        
040500       0230-EXIT.                                                         
040600           EXIT.                                                          
040700      *                                                                   
040800       0240-ACCUM-CLUSTER.                                                
040900           MOVE 'N'                    TO WK-CLS-FOUND-SW.                
041000           SET CLS-IX                  TO 1.                              
041100           PERFORM 0241-SEARCH-CLUSTER THRU 0241-EXIT                     
041200                   UNTIL CLS-IX > CLS-TOT OR WK-CLS-FOUND.                
041300           IF NOT WK-CLS-FOUND                                            
041400               ADD 1                   TO CLS-TOT                         
041500               SET CLS-IX              TO CLS-TOT                         
041600               MOVE CL-CLUSTER-ID      TO CLS-CLUSTER-ID (CLS-IX)         
041700           END-IF.                                                        
041800           ADD 1                       TO CLS-N (CLS-IX).                 
041900           COMPUTE CLS-SUM-X (CLS-IX) =                                   
042000                   CLS-SUM-X (CLS-IX) + CL-X.                             
042100           COMPUTE CLS-SUM-Y (CLS-IX) =                                   
042200                   CLS-SUM-Y (CLS-IX) + CL-Y.                             
042300           ADD CL-TOTAL-TOKENS      TO CLS-SUM-TOKENS (CLS-IX).           
042400           COMPUTE CLS-SUM-TOK-SQ (CLS-IX) =                              
042500                   CLS-SUM-TOK-SQ (CLS-IX)                                
042600                 + (CL-TOTAL-TOKENS * CL-TOTAL-TOKENS).                   
042700           ADD CL-SECTION-COUNT        TO CLS-SUM-SECTS                   
042800                                           (CLS-IX).                      
042900           COMPUTE CLS-SUM-SECT-SQ (CLS-IX) =                             
043000                   CLS-SUM-SECT-SQ (CLS-IX)                               
043100                 + (CL-SECTION-COUNT * CL-SECTION-COUNT).                 
043200       0240-EXIT.                                                         
043300           EXIT.                                                          
043400      *                                                                   
043500       0241-SEARCH-CLUSTER.                                               
043600           IF CLS-CLUSTER-ID (CLS-IX) = CL-CLUSTER-ID                     
043700               MOVE 'Y'                TO WK-CLS-FOUND-SW                 
043800           ELSE                                                           
043900               SET CLS-IX UP BY 1                                         
044000           END-IF.                                                        
044100       0241-EXIT.                                                         
044200           EXIT.                                                          
044300      *                                                                   
044400       0300-COMPUTE-CENTROIDS.                                            
044500           COMPUTE CLS-CENTROID-X (CLS-IX) ROUNDED =                      
044600                   CLS-SUM-X (CLS-IX) / CLS-N (CLS-IX).                   
044700           COMPUTE CLS-CENTROID-Y (CLS-IX) ROUNDED =                      
044800                   CLS-SUM-Y (CLS-IX) / CLS-N (CLS-IX).                   
044900       0300-EXIT.                                                         
045000           EXIT.                                                          
045100      *                                                                   
045200       0400-COMPUTE-DISTANCES.                                            
045300           IF CLT-CLUSTER-ID (WK-MBR-SUB) NOT = -1                        
045400               PERFORM 0410-ONE-DISTANCE THRU 0410-EXIT                   
045500           END-IF.                                                        
045600       0400-EXIT.                                                         
045700           EXIT.                                                          
045800      *                                                                   
045900       0410-ONE-DISTANCE.                                                 
046000           MOVE 'N'                    TO WK-CLS-FOUND-SW.                
046100           SET CLS-IX                  TO 1.                              
046200           PERFORM 0420-SEARCH-MEMBER THRU 0420-EXIT                      
046300                   UNTIL CLS-IX > CLS-TOT OR WK-CLS-FOUND.                
046400           IF WK-CLS-FOUND                                                
046500               COMPUTE WK-DIST-DX = CLT-X (WK-MBR-SUB)                    
046600                       - CLS-CENTROID-X (CLS-IX)                          
046700               COMPUTE WK-DIST-DY = CLT-Y (WK-MBR-SUB)                    
046800                       - CLS-CENTROID-Y (CLS-IX)                          
046900               COMPUTE WK-SQRT-VALUE =                                    
047000                       (WK-DIST-DX * WK-DIST-DX)                          
047100                     + (WK-DIST-DY * WK-DIST-DY)                          
047200               PERFORM 0700-SQUARE-ROOT THRU 0700-EXIT                    
047300               MOVE WK-SQRT-RESULT TO WK-MEMBER-DIST-EL                   
047400                                       (WK-MBR-SUB)                       
047500               IF NOT CLS-DIST-SET (CLS-IX)                               
047600                  OR WK-SQRT-RESULT < CLS-MIN-DIST (CLS-IX)               
047700                   MOVE WK-SQRT-RESULT TO CLS-MIN-DIST (CLS-IX)           
047800                   MOVE WK-MBR-SUB      TO CLS-REP-SUB (CLS-IX)           
047900                   MOVE 'Y'         TO CLS-DIST-SET-SW (CLS-IX)           
048000               END-IF                                                     
048100           END-IF.                                                        
048200       0410-EXIT.                                                         
048300           EXIT.                                                          
048400      *                                                                   
048500       0420-SEARCH-MEMBER.                                                
048600           IF CLS-CLUSTER-ID (CLS-IX) = CLT-CLUSTER-ID                    
048700                                         (WK-MBR-SUB)                     
048800               MOVE 'Y'                TO WK-CLS-FOUND-SW                 
048900           ELSE                                                           
049000               SET CLS-IX UP BY 1                                         
049100           END-IF.                                                        
049200       0420-EXIT.                                                         
049300           EXIT.                                                          
049400      *                                                                   
049500       0500-SORT-CLUSTER-TABLE.                                           
049600           IF CLS-TOT > 1                                                 
049700               PERFORM 0510-SELECTION-PASS THRU 0510-EXIT                 
049800                       VARYING WK-SORT-I FROM 1 BY 1                      
049900                       UNTIL WK-SORT-I > CLS-TOT - 1                      
050000           END-IF.                                                        
050100           PERFORM 0530-MARK-REPRESENTATIVES THRU 0530-EXIT               
050200                   VARYING CLS-IX FROM 1 BY 1                             
050300                   UNTIL CLS-IX > CLS-TOT.                                
050400       0500-EXIT.                                                         
050500           EXIT.                                                          
050600      *                                                                   
050700       0510-SELECTION-PASS.                                               
050800           MOVE WK-SORT-I               TO WK-SORT-M.                     
050900           PERFORM 0515-FIND-MIN THRU 0515-EXIT                           
051000                   VARYING WK-SORT-J FROM WK-SORT-I BY 1                  
051100                   UNTIL WK-SORT-J > CLS-TOT.                             
051200           IF WK-SORT-M NOT = WK-SORT-I                                   
051300               PERFORM 0520-SWAP-ENTRIES THRU 0520-EXIT                   
051400           END-IF.                                                        
051500       0510-EXIT.                                                         
051600           EXIT.                                                          
051700      *                                                                   
051800       0515-FIND-MIN.                                                     
051900           IF CLS-CLUSTER-ID (WK-SORT-J)                                  
052000                 < CLS-CLUSTER-ID (WK-SORT-M)                             
052100               MOVE WK-SORT-J           TO WK-SORT-M                      
052200           END-IF.                                                        
052300       0515-EXIT.                                                         
052400           EXIT.                                                          
052500      *                                                                   
052600       0520-SWAP-ENTRIES.                                                 
052700           MOVE CLS-CLUSTER-ID (WK-SORT-I)  TO WK-SWP-CLUSTER-ID.         
052800           MOVE CLS-N (WK-SORT-I)           TO WK-SWP-N.                  
052900           MOVE CLS-SUM-X (WK-SORT-I)       TO WK-SWP-SUM-X.              
053000           MOVE CLS-SUM-Y (WK-SORT-I)       TO WK-SWP-SUM-Y.              
053100           MOVE CLS-SUM-TOKENS (WK-SORT-I)  TO WK-SWP-SUM-TOKENS.         
053200           MOVE CLS-SUM-TOK-SQ (WK-SORT-I)                                
053300                                        TO WK-SWP-TOK-SQ.                 
053400           MOVE CLS-SUM-SECTS (WK-SORT-I)                                 
053500                                        TO WK-SWP-SECTS.                  
053600           MOVE CLS-SUM-SECT-SQ (WK-SORT-I)                               
053700                                        TO WK-SWP-SUM-SECT-SQ.            
053800           MOVE CLS-CENTROID-X (WK-SORT-I)  TO WK-SWP-CENTROID-X.         
053900           MOVE CLS-CENTROID-Y (WK-SORT-I)  TO WK-SWP-CENTROID-Y.         
054000           MOVE CLS-MIN-DIST (WK-SORT-I)    TO WK-SWP-MIN-DIST.           
054100           MOVE CLS-DIST-SET-SW (WK-SORT-I) TO WK-SWP-DIST-SET-SW.        
054200           MOVE CLS-REP-SUB (WK-SORT-I)     TO WK-SWP-REP-SUB.            
054300      *                                                                   
054400           MOVE CLS-CLUSTER-ID (WK-SORT-M)   TO                           
054500               CLS-CLUSTER-ID (WK-SORT-I).                                
054600           MOVE CLS-N (WK-SORT-M)      TO CLS-N (WK-SORT-I).              
054700           MOVE CLS-SUM-X (WK-SORT-M)  TO CLS-SUM-X (WK-SORT-I).          
054800           MOVE CLS-SUM-Y (WK-SORT-M)  TO CLS-SUM-Y (WK-SORT-I).          
054900           MOVE CLS-SUM-TOKENS (WK-SORT-M)   TO                           
055000               CLS-SUM-TOKENS (WK-SORT-I).                                
055100           MOVE CLS-SUM-TOK-SQ (WK-SORT-M)                                
055200                                   TO CLS-SUM-TOK-SQ (WK-SORT-I).         
055300           MOVE CLS-SUM-SECTS (WK-SORT-M)                                 
055400                                   TO CLS-SUM-SECTS (WK-SORT-I).          
055500           MOVE CLS-SUM-SECT-SQ (WK-SORT-M)                               
055600                                   TO CLS-SUM-SECT-SQ (WK-SORT-I).        
055700           MOVE CLS-CENTROID-X (WK-SORT-M)                                
055800                                   TO CLS-CENTROID-X (WK-SORT-I).         
055900           MOVE CLS-CENTROID-Y (WK-SORT-M)                                
056000                                   TO CLS-CENTROID-Y (WK-SORT-I).         
056100           MOVE CLS-MIN-DIST (WK-SORT-M)                                  
056200                                   TO CLS-MIN-DIST (WK-SORT-I).           
056300           MOVE CLS-DIST-SET-SW (WK-SORT-M)                               
056400                                   TO CLS-DIST-SET-SW (WK-SORT-I).        
056500           MOVE CLS-REP-SUB (WK-SORT-M) TO                                
056600               CLS-REP-SUB (WK-SORT-I).                                   
056700      *                                                                   
056800           MOVE WK-SWP-CLUSTER-ID TO                                      
056900               CLS-CLUSTER-ID (WK-SORT-M).                                
057000           MOVE WK-SWP-N             TO CLS-N (WK-SORT-M).                
057100           MOVE WK-SWP-SUM-X         TO CLS-SUM-X (WK-SORT-M).            
057200           MOVE WK-SWP-SUM-Y         TO CLS-SUM-Y (WK-SORT-M).            
057300           MOVE WK-SWP-SUM-TOKENS TO                                      
057400               CLS-SUM-TOKENS (WK-SORT-M).                                
057500           MOVE WK-SWP-TOK-SQ                                             
057600                                 TO CLS-SUM-TOK-SQ (WK-SORT-M).           
057700           MOVE WK-SWP-SECTS                                              
057800                                 TO CLS-SUM-SECTS (WK-SORT-M).            
057900           MOVE WK-SWP-SUM-SECT-SQ                                        
058000                                 TO CLS-SUM-SECT-SQ (WK-SORT-M).          
058100           MOVE WK-SWP-CENTROID-X   TO CLS-CENTROID-X (WK-SORT-M).        
058200           MOVE WK-SWP-CENTROID-Y   TO CLS-CENTROID-Y (WK-SORT-M).        
058300           MOVE WK-SWP-MIN-DIST     TO CLS-MIN-DIST (WK-SORT-M).          
058400           MOVE WK-SWP-DIST-SET-SW                                        
058500                                 TO CLS-DIST-SET-SW (WK-SORT-M).          
058600           MOVE WK-SWP-REP-SUB      TO CLS-REP-SUB (WK-SORT-M).           
058700       0520-EXIT.                                                         
058800           EXIT.                                                          
058900      *                                                                   
059000       0530-MARK-REPRESENTATIVES.                                         
059100           IF CLS-N (CLS-IX) > 0                                          
059200               MOVE '*' TO CLT-IS-REPRESENTATIVE                          
059300                            (CLS-REP-SUB (CLS-IX))                        
059400           END-IF.                                                        
059500       0530-EXIT.                                                         
059600           EXIT.                                                          
059700      *                                                                   
059800       0600-PRINT-CLUSTERS.                                               
059900           PERFORM 0610-PRINT-MEMBERS THRU 0610-EXIT                      
060000                   VARYING WK-MBR-SUB FROM 1 BY 1                         
060100                   UNTIL WK-MBR-SUB > CLT-MEMBER-TOT.                     
060200           PERFORM 0650-PRINT-CLUSTER-TOTALS THRU 0650-EXIT.              
060300       0600-EXIT.                                                         
060400           EXIT.                                                          
060500      *                                                                   
060600       0610-PRINT-MEMBERS.                                                
060700           IF CLT-CLUSTER-ID (WK-MBR-SUB) =                               
060800                 CLS-CLUSTER-ID (CLS-IX)                                  
060900               MOVE SPACE               TO WK-DETAIL-LINE                 
061000               MOVE CLT-IS-REPRESENTATIVE (WK-MBR-SUB)                    
061100                                         TO WK-DET-MARK                   
061200               MOVE CLT-CASE-ID (WK-MBR-SUB)  TO WK-DET-CASE-ID           
061300               MOVE CLT-DOCKET (WK-MBR-SUB)   TO WK-DET-DOCKET            
061400               MOVE CLT-X (WK-MBR-SUB)        TO WK-DET-X                 
061500               MOVE CLT-Y (WK-MBR-SUB)        TO WK-DET-Y                 
061600               MOVE CLT-TOTAL-TOKENS (WK-MBR-SUB)                         
061700                                              TO WK-DET-TOKENS            
061800               MOVE CLT-SECTION-COUNT (WK-MBR-SUB)                        
061900                                              TO WK-DET-SECTIONS          
062000               COMPUTE WK-DET-DIST-R ROUNDED =                            
062100                       WK-MEMBER-DIST-EL (WK-MBR-SUB)                     
062200               MOVE WK-DET-DIST-R           TO WK-DET-DIST                
062300               WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                  
062400                     AFTER ADVANCING 1                                    
062500           END-IF.                                                        
062600       0610-EXIT.                                                         
062700           EXIT.                                                          
062800      *                                                                   
062900       0650-PRINT-CLUSTER-TOTALS.                                         
063000           MOVE SPACE                   TO WK-CLTOT-LINE.                 
063100           MOVE 'CLUSTER SIZE'          TO WK-CT-LABEL.                   
063200           MOVE CLS-N (CLS-IX)          TO WK-CT-VALUE.                   
063300           WRITE RUN-REPORT-LINE FROM WK-CLTOT-LINE                       
063400                 AFTER ADVANCING 2.                                       
063500           MOVE SPACE                   TO WK-CLTOT-LINE.                 
063600           MOVE 'CENTROID X'            TO WK-CT-LABEL.                   
063700           MOVE CLS-CENTROID-X (CLS-IX) TO WK-CT-CENTROID-VALUE.          
063800           WRITE RUN-REPORT-LINE FROM WK-CLTOT-LINE                       
063900                 AFTER ADVANCING 1.                                       
064000           MOVE SPACE                   TO WK-CLTOT-LINE.                 
064100           MOVE 'CENTROID Y'            TO WK-CT-LABEL.                   
064200           MOVE CLS-CENTROID-Y (CLS-IX) TO WK-CT-CENTROID-VALUE.          
064300           WRITE RUN-REPORT-LINE FROM WK-CLTOT-LINE                       
064400                 AFTER ADVANCING 1.                                       
064500           MOVE SPACE                   TO WK-CLTOT-LINE.                 
064600           MOVE 'MEAN TOKENS'           TO WK-CT-LABEL.                   
064700           COMPUTE WK-CT-STAT-VALUE ROUNDED =                             
064800                   CLS-SUM-TOKENS (CLS-IX) / CLS-N (CLS-IX).              
064900           WRITE RUN-REPORT-LINE FROM WK-CLTOT-LINE                       
065000                 AFTER ADVANCING 1.                                       
065100           MOVE SPACE                   TO WK-CLTOT-LINE.                 
065200           MOVE 'STDDEV TOKENS'         TO WK-CT-LABEL.                   
065300           IF CLS-N (CLS-IX) = 1                                          
065400               MOVE ZERO                TO WK-SQRT-RESULT                 
065500           ELSE                                                           
065600               COMPUTE WK-SQRT-VALUE =                                    
065700                       (CLS-SUM-TOK-SQ (CLS-IX)                           
065800                         - ((CLS-SUM-TOKENS (CLS-IX)                      
065900                              * CLS-SUM-TOKENS (CLS-IX))                  
066000                              / CLS-N (CLS-IX)))                          
066100                       / (CLS-N (CLS-IX) - 1)                             
066200               PERFORM 0700-SQUARE-ROOT THRU 0700-EXIT                    
066300           END-IF.                                                        
066400           COMPUTE WK-SD-ROUNDED ROUNDED = WK-SQRT-RESULT.                
066500           MOVE WK-SD-ROUNDED            TO WK-CT-STAT-VALUE.             
066600           WRITE RUN-REPORT-LINE FROM WK-CLTOT-LINE                       
066700                 AFTER ADVANCING 1.                                       
066800           MOVE SPACE                   TO WK-CLTOT-LINE.                 
066900           MOVE 'MEAN SECTIONS'         TO WK-CT-LABEL.                   
067000           COMPUTE WK-CT-STAT-VALUE ROUNDED =                             
067100                   CLS-SUM-SECTS (CLS-IX) / CLS-N (CLS-IX).               
067200           WRITE RUN-REPORT-LINE FROM WK-CLTOT-LINE                       
067300                 AFTER ADVANCING 1.                                       
067400           MOVE SPACE                   TO WK-CLTOT-LINE.                 
067500           MOVE 'STDDEV SECTIONS'       TO WK-CT-LABEL.                   
067600           IF CLS-N (CLS-IX) = 1                                          
067700               MOVE ZERO                TO WK-SQRT-RESULT                 
067800           ELSE                                                           
067900               COMPUTE WK-SQRT-VALUE =                                    
068000                       (CLS-SUM-SECT-SQ (CLS-IX)                          
068100                         - ((CLS-SUM-SECTS (CLS-IX)                       
068200                              * CLS-SUM-SECTS (CLS-IX))                   
068300                              / CLS-N (CLS-IX)))                          
068400                       / (CLS-N (CLS-IX) - 1)                             
068500               PERFORM 0700-SQUARE-ROOT THRU 0700-EXIT                    
068600           END-IF.                                                        
068700           COMPUTE WK-SD-ROUNDED ROUNDED = WK-SQRT-RESULT.                
068800           MOVE WK-SD-ROUNDED            TO WK-CT-STAT-VALUE.             
068900           WRITE RUN-REPORT-LINE FROM WK-CLTOT-LINE                       
069000                 AFTER ADVANCING 1.                                       
069100       0650-EXIT.                                                         
069200           EXIT.                                                          
069300      *                                                                   
069400       0700-SQUARE-ROOT.                                                  
069500           IF WK-SQRT-VALUE <= 0                                          
069600               MOVE ZERO                TO WK-SQRT-RESULT                 
069700           ELSE                                                           
069800               COMPUTE WK-SQRT-GUESS =                                    
069900                       (WK-SQRT-VALUE / 2) + 1                            
070000               PERFORM 0710-NEWTON-STEP THRU 0710-EXIT                    
070100                       VARYING WK-SQRT-ITER FROM 1 BY 1                   
070200                       UNTIL WK-SQRT-ITER > 20                            
070300               MOVE WK-SQRT-GUESS        TO WK-SQRT-RESULT                
070400           END-IF.                                                        
070500       0700-EXIT.                                                         
070600           EXIT.                                                          
070700      *                                                                   
070800       0710-NEWTON-STEP.                                                  
070900           COMPUTE WK-SQRT-GUESS ROUNDED =                                
071000                   (WK-SQRT-GUESS +                                       
071100                   (WK-SQRT-VALUE / WK-SQRT-GUESS)) / 2.                  
071200       0710-EXIT.                                                         
071300           EXIT.                                                          
071400      *                                                                   
071500       0900-PRINT-GRAND-TOTALS.                                           
071600           MOVE RUN-DATE-DISPLAY        TO WK-HDR-DATE.                   
071700           WRITE RUN-REPORT-LINE FROM WK-HDR-LINE1                        
071800                 AFTER ADVANCING C01.                                     
071900           MOVE CLS-TOT                 TO WK-CLUSTERS-TOTAL.             
072000           MOVE SPACE                   TO WK-GRAND-LINE.                 
072100           MOVE 'CLUSTERS'              TO WK-GR-LABEL.                   
072200           MOVE WK-CLUSTERS-TOTAL       TO WK-GR-VALUE.                   
072300           WRITE RUN-REPORT-LINE FROM WK-GRAND-LINE                       
072400                 AFTER ADVANCING 2.                                       
072500           MOVE SPACE                   TO WK-GRAND-LINE.                 
072600           MOVE 'CASES CLUSTERED'       TO WK-GR-LABEL.                   
072700           MOVE WK-CASES-CLUSTERED      TO WK-GR-VALUE.                   
072800           WRITE RUN-REPORT-LINE FROM WK-GRAND-LINE                       
072900                 AFTER ADVANCING 1.                                       
073000           MOVE SPACE                   TO WK-GRAND-LINE.                 
073100           MOVE 'NOISE CASES EXCLUDED'  TO WK-GR-LABEL.                   
073200           MOVE WK-NOISE-EXCLUDED       TO WK-GR-VALUE.                   
073300           WRITE RUN-REPORT-LINE FROM WK-GRAND-LINE                       
073400                 AFTER ADVANCING 1.                                       
073500           MOVE SPACE                   TO WK-GRAND-LINE.                 
073600           MOVE 'TOTAL TOKENS'          TO WK-GR-LABEL.                   
073700           MOVE WK-GRAND-TOKENS         TO WK-GR-VALUE.                   
073800           WRITE RUN-REPORT-LINE FROM WK-GRAND-LINE                       
073900                 AFTER ADVANCING 1.                                       
074000           MOVE SPACE                   TO WK-GRAND-LINE.                 
074100           MOVE 'AVG TOKENS PER CASE'   TO WK-GR-LABEL.                   
074200           IF WK-CASES-CLUSTERED = 0                                      
074300               MOVE ZERO                TO WK-GR-VALUE                    
074400           ELSE                                                           
074500               COMPUTE WK-GR-VALUE ROUNDED =                              
074600                       WK-GRAND-TOKENS / WK-CASES-CLUSTERED               
074700           END-IF.                                                        
074800           WRITE RUN-REPORT-LINE FROM WK-GRAND-LINE                       
074900                 AFTER ADVANCING 1.                                       
075000       0900-EXIT.                                                         
075100           EXIT.                                                          
075200      *                                                                   
075300       0950-TERMINATE.                                                    
075400           CLOSE CLUSTER-IN                                               
075500                 RUN-REPORT.                                              
075600       0950-EXIT.                                                         
075700           EXIT.                                                          
075800      *                                                                   
075900       0980-ABEND.                                                        
076000           DISPLAY 'X61D005 ABEND FS=' WK-FS-TRACE-CHARS.                 
076100           MOVE 16                     TO RETURN-CODE.                    
076200           CLOSE CLUSTER-IN                                               
076300                 RUN-REPORT.                                              
076400           STOP RUN.                                                      
076500       0980-EXIT.                                                         
076600           EXIT.                                                          
