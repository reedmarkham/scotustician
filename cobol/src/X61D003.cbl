000100      CBL OPT(2)                                                          
000200       IDENTIFICATION DIVISION.                                           
000300       PROGRAM-ID. X61D003.                                               
000400       AUTHOR.     DI-GIACOMO.                                            
000500       INSTALLATION. MILANO DATA CENTER.                                  
000600       DATE-WRITTEN. 04/02/87.                                            
000700       DATE-COMPILED. 04/02/87.                                           
000800       SECURITY.   NONE.                                                  
000900      *----------------------------------------------------------         
001000      * X61D003                                                           
001100      * **++ case-level weighted embedding aggregation for the            
001200      *      oral-argument batch suite (rule U5, ticket                   
001300      *      MI3102.PSPS.SCOA); CALLs X61D004 for the term and            
001400      *      docket parsed out of the case-id.                            
001500      *----------------------------------------------------------         
001600      * CHANGE LOG                                                        
001700      *----------------------------------------------------------         
001800      * DATE      BY   REQUEST    DESCRIPTION                             
001900      * --------  ---  ---------  ----------------------------            
002000      * 04/02/87  DG   SCOA-004   Original one-pass control               
002100      *                           break aggregator.                       
002200      * 06/30/88  DG   SCOA-021   Eligibility rule added: drop            
002300      *                           cases with under 2 sections or          
002400      *                           zero total weight.                      
002500      * 02/17/92  RR   SCOA-066   Switched to the shared X61D004          
002600      *                           subprogram for term/docket              
002700      *                           parse instead of in-line split.         
002800      * 09/30/98  DG   SCOA-120   Y2K edit: century no longer             
002900      *                           hardcoded to 19, derived from           
003000      *                           the 2-digit date window.                
003100      * 11/05/99  RR   SCOA-124   Case aggregation totals report          
003200      *                           added to the run-report output.         
003300      * 07/19/04  DG   SCOA-157   CALLed program name was carried         
003400      *                           in a one-field WK-LITERALS              
003500      *                           group; moved to a standalone            
003600      *                           77-level item, the shop's usual         
003700      *                           home for a CALL literal.                
003800      *----------------------------------------------------------         
003900       ENVIRONMENT DIVISION.                                              
004000      *                                                                   
004100       CONFIGURATION SECTION.                                             
004200       SOURCE-COMPUTER.    IBM-370.                                       
004300       OBJECT-COMPUTER.    IBM-370.                                       
004400       SPECIAL-NAMES.                                                     
004500           C01 IS TOP-OF-FORM.                                            
004600      *                                                                   
004700       INPUT-OUTPUT SECTION.                                              
004800       FILE-CONTROL.                                                      
004900           SELECT SECTION-VECTOR-IN  ASSIGN TO SECVIN                     
005000                  ORGANIZATION IS LINE SEQUENTIAL                         
005100                  FILE STATUS IS SVI-FS.                                  
005200           SELECT CASE-EMB-OUT       ASSIGN TO CASEMOUT                   
005300                  ORGANIZATION IS LINE SEQUENTIAL                         
005400                  FILE STATUS IS CEO-FS.                                  
005500           SELECT RUN-REPORT         ASSIGN TO RUNRPT                     
005600                  ORGANIZATION IS LINE SEQUENTIAL                         
005700                  FILE STATUS IS RPT-FS.                                  
005800      **                                                                  
005900       DATA DIVISION.                                                     
006000      *                                                                   
006100       FILE SECTION.                                                      
006200      *                                                                   
006300       FD  SECTION-VECTOR-IN.                                             
006400           COPY X61CSV.                                                   
006500      *                                                                   
006600       FD  CASE-EMB-OUT.                                                  
006700           COPY X61CCE.                                                   
006800      *                                                                   
006900       FD  RUN-REPORT.                                                    
007000       01  RUN-REPORT-LINE               PIC X(132).                      
007100      *                                                                   
007200       WORKING-STORAGE SECTION.                                           
007300      *                                                                   
007400       77  PGM-X61D004               PIC X(8) VALUE 'X61D004'.            
007500      *                                                                   
007600       01  WK-FILE-STATUSES.                                              
007700           03  SVI-FS                    PIC XX.                          
007800               88  SVI-FILE-OK                VALUE '00'.                 
007900               88  SVI-FILE-EOF               VALUE '10'.                 
008000           03  CEO-FS                    PIC XX.                          
008100               88  CEO-FILE-OK                VALUE '00'.                 
008200           03  RPT-FS                    PIC XX.                          
008300               88  RPT-FILE-OK                VALUE '00'.                 
008400           03  FILLER                    PIC X(02) VALUE SPACE.           
008500       01  WK-FS-TRACE REDEFINES WK-FILE-STATUSES.                        
008600           03  WK-FS-TRACE-CHARS         PIC X(08).                       
008700      *                                                                   
008800       01  WK-SWITCHES.                                                   
008900           03  WK-SVI-EOF-SW             PIC X    VALUE 'N'.              
009000               88  SVI-EOF                    VALUE 'Y'.                  
009100           03  WK-FIRST-REC-SW           PIC X    VALUE 'Y'.              
009200               88  WK-IS-FIRST-RECORD         VALUE 'Y'.                  
009300           03  FILLER                    PIC X(02) VALUE SPACE.           
009400      *                                                                   
009500       01  WK-CASE-BREAK-AREA.                                            
009600           03  WK-PRIOR-CASE-ID          PIC X(24) VALUE SPACE.           
009700           03  FILLER                    PIC X(02) VALUE SPACE.           
009800      *                                                                   
009900       01  WK-BLANK-CHECK-AREA.                                           
010000           03  WK-BLANK-LINE-SW          PIC X    VALUE 'N'.              
010100               88  WK-BLANK-LINE              VALUE 'Y'.                  
010200           03  WK-CASE-ID-CHECK          PIC X(24) VALUE SPACE.           
010300           03  WK-CASE-ID-CHECK-R REDEFINES WK-CASE-ID-CHECK.             
010400               05  WK-CID-CHAR OCCURS 24 TIMES                            
010500                              INDEXED BY WK-CID-IX   PIC X(1).            
010600           03  FILLER                    PIC X(02) VALUE SPACE.           
010700      *                                                                   
010800       01  WK-CASE-ACCUM.                                                 
010900           03  WK-SEC-COUNT              PIC 9(4) COMP VALUE ZERO.        
011000           03  WK-TOTAL-TOKENS           PIC 9(8) COMP VALUE ZERO.        
011100           03  WK-SUM-WEIGHT             PIC 9(8) COMP VALUE ZERO.        
011200           03  WK-SUM-VW OCCURS 8 TIMES                                   
011300                         INDEXED BY WK-VW-IX                              
011400                                   PIC S9(7)V9(6) COMP.                   
011500           03  FILLER                    PIC X(02) VALUE SPACE.           
011600      *                                                                   
011700       01  WK-RUN-TOTALS.                                                 
011800           03  WK-CASES-WRITTEN          PIC 9(6) COMP VALUE ZERO.        
011900           03  WK-CASES-DROPPED          PIC 9(6) COMP VALUE ZERO.        
012000           03  WK-GRAND-TOTAL-TOKENS     PIC 9(9) COMP VALUE ZERO.        
012100           03  FILLER                    PIC X(02) VALUE SPACE.           
012200      *                                                                   
012300       01  WK-CASE-TRACE-AREA.                                            
012400           03  WK-CASE-TRACE-LINE        PIC X(24) VALUE SPACE.           
012500           03  WK-CASE-TRACE-LINE-R REDEFINES WK-CASE-TRACE-LINE.         
012600               05  WK-CASE-TRACE-FIRST12 PIC X(12).                       
012700               05  WK-CASE-TRACE-LAST12  PIC X(12).                       
012800           03  FILLER                    PIC X(02) VALUE SPACE.           
012900      *                                                                   
013000       01  WK-CALL-AREA.                                                  
013100           COPY X61CPDI REPLACING ==:X:== BY ==CASE==.                    
013200           COPY X61CPDO REPLACING ==:X:== BY ==CASE==.                    
013300      *                                                                   
013400       COPY X61MCR.                                                       
013500       COPY X61WRK.                                                       
013600      *                                                                   
013700       01  WK-REPORT-LINES.                                               
013800           03  WK-HDR-LINE1.                                              
013900               05  FILLER                PIC X(34) VALUE SPACE.           
014000               05  FILLER                PIC X(34)                        
014100                   VALUE 'SCOA CASE AGGREGATION TOTALS'.                  
014200               05  FILLER                PIC X(22) VALUE SPACE.           
014300               05  WK-HDR-DATE           PIC X(10).                       
014400               05  FILLER                PIC X(32) VALUE SPACE.           
014500           03  WK-DETAIL-LINE.                                            
014600               05  WK-DET-LABEL          PIC X(30).                       
014700               05  FILLER                PIC X(2) VALUE SPACE.            
014800               05  WK-DET-VALUE          PIC Z(7)9.                       
014900               05  FILLER                PIC X(91) VALUE SPACE.           
015000      *                                                                   
015100       PROCEDURE DIVISION.                                                
015200      *                                                                   
015300       0000-MAIN-LINE.                                                    
015400           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                        
015500           PERFORM 0200-READ-VECTOR THRU 0200-EXIT.                       
015600           PERFORM 0300-PROCESS-RECORD THRU 0300-EXIT                     
015700                   UNTIL SVI-EOF.                                         
015800           PERFORM 0600-FINISH-CASE THRU 0600-EXIT.                       
015900           PERFORM 0800-PRINT-TOTALS THRU 0800-EXIT.                      
016000           PERFORM 0900-TERMINATE THRU 0900-EXIT.                         
016100           STOP RUN.                                                      
016200       0000-EXIT.                                                         
016300           EXIT.                                                          
016400      *                                                                   
016500       0100-INITIALIZE.                                                   
016600           OPEN INPUT  SECTION-VECTOR-IN                                  
016700                OUTPUT CASE-EMB-OUT                                       
016800                OUTPUT RUN-REPORT.                                        
016900           IF NOT SVI-FILE-OK                                             
017000               DISPLAY 'X61D003 SECTION-VECTOR-IN OPEN ERR FS='           
017100                       SVI-FS                                             
017200               PERFORM 0950-ABEND THRU 0950-EXIT                          
017300           END-IF.                                                        
017400           ACCEPT RUN-DATE-RAW FROM DATE.                                 
017500           IF RUN-DATE-YY < 50                                            
017600               MOVE 20                TO RUN-DATE-CC                      
017700           ELSE                                                           
017800               MOVE 19                TO RUN-DATE-CC                      
017900           END-IF.                                                        
018000           MOVE RUN-DATE-CC           TO RUN-DATE-DSP-CCYY (1:2).         
018100           MOVE RUN-DATE-YY           TO RUN-DATE-DSP-CCYY (3:2).         
018200           MOVE RUN-DATE-MM           TO RUN-DATE-DSP-MM.                 
018300           MOVE RUN-DATE-DD           TO RUN-DATE-DSP-DD.                 
018400       0100-EXIT.                                                         
018500           EXIT.                                                          
018600      *                                                                   
018700       0200-READ-VECTOR.                                                  
018800           MOVE 'N'                    TO WK-BLANK-LINE-SW.               
018900           PERFORM 0210-READ-ONE THRU 0210-EXIT                           
019000                   UNTIL SVI-EOF OR NOT WK-BLANK-LINE.                    
019100       0200-EXIT.                                                         
019200           EXIT.                                                          
019300      *                                                                   
019400       0210-READ-ONE.                                                     
019500           READ SECTION-VECTOR-IN.                                        
019600           IF SVI-FILE-EOF                                                
019700               MOVE 'Y'                TO WK-SVI-EOF-SW                   
019800           ELSE                                                           
019900               IF NOT SVI-FILE-OK                                         
020000                   DISPLAY 'X61D003 SECTION-VECTOR-IN READ ERR '          
020100                           'FS=' SVI-FS                                   
020200                   PERFORM 0950-ABEND THRU 0950-EXIT                      
020300               ELSE                                                       
020400                   PERFORM 0220-CHECK-BLANK THRU 0220-EXIT                
020500               END-IF                                                     
020600           END-IF.                                                        
020700       0210-EXIT.                                                         
020800           EXIT.                                                          
020900      *                                                                   
021000       0220-CHECK-BLANK.                                                  
021100           MOVE SV-CASE-ID             TO WK-CASE-ID-CHECK.               
021200           MOVE 'Y'                    TO WK-BLANK-LINE-SW.               
021300           SET WK-CID-IX               TO 1.                              
021400           PERFORM 0230-SCAN-BLANK THRU 0230-EXIT                         
021500                   UNTIL WK-CID-IX > 24 OR NOT WK-BLANK-LINE.             
021600       0220-EXIT.                                                         
021700           EXIT.                                                          
021800      *                                                                   
021900       0230-SCAN-BLANK.                                                   
022000           IF WK-CID-CHAR (WK-CID-IX) NOT = SPACE                         
022100               MOVE 'N'                TO WK-BLANK-LINE-SW                
022200           ELSE                                                           
022300               SET WK-CID-IX UP BY 1                                      
022400           END-IF.                                                        
022500       0230-EXIT.                                                         
022600           EXIT.                                                          
022700      *                                                                   
022800       0300-PROCESS-RECORD.                                               
022900           IF WK-IS-FIRST-RECORD                                          
023000               MOVE 'N'                TO WK-FIRST-REC-SW                 
023100               MOVE SV-CASE-ID          TO WK-PRIOR-CASE-ID               
023200           ELSE                                                           
023300               IF SV-CASE-ID NOT = WK-PRIOR-CASE-ID                       
023400                   PERFORM 0600-FINISH-CASE THRU 0600-EXIT                
023500                   MOVE SV-CASE-ID      TO WK-PRIOR-CASE-ID               
023600               END-IF                                                     
023700           END-IF.                                                        
023800           PERFORM 0400-ACCUM-SECTION THRU 0400-EXIT.                     
023900           PERFORM 0200-READ-VECTOR THRU 0200-EXIT.                       
024000       0300-EXIT.                                                         
024100           EXIT.                                                          
024200      *                                                                   
024300       0400-ACCUM-SECTION.                                                
024400           ADD 1                      TO WK-SEC-COUNT.                    
024500           ADD SV-TOKEN-COUNT         TO WK-TOTAL-TOKENS                  
024600                                          WK-GRAND-TOTAL-TOKENS.          
024700           IF SV-TOKEN-COUNT > 0                                          
024800               ADD SV-TOKEN-COUNT      TO WK-SUM-WEIGHT                   
024900               PERFORM 0410-ACCUM-VECTOR THRU 0410-EXIT                   
025000                       VARYING WK-VW-IX FROM 1 BY 1                       
025100                       UNTIL WK-VW-IX > 8                                 
025200           END-IF.                                                        
025300       0400-EXIT.                                                         
025400           EXIT.                                                          
025500      *                                                                   
025600       0410-ACCUM-VECTOR.                                                 
025700           COMPUTE WK-SUM-VW (WK-VW-IX) =                                 
025800                   WK-SUM-VW (WK-VW-IX)                                   
025900                 + (SV-VECTOR-EL (WK-VW-IX) * SV-TOKEN-COUNT).            
026000       0410-EXIT.                                                         
026100           EXIT.                                                          
026200      *                                                                   
026300       0600-FINISH-CASE.                                                  
026400           IF WK-SEC-COUNT > 0                                            
026500               IF WK-SEC-COUNT < 2 OR WK-SUM-WEIGHT = 0                   
026600                   ADD 1                TO WK-CASES-DROPPED               
026700               ELSE                                                       
026800                   PERFORM 0610-EMIT-CASE THRU 0610-EXIT                  
026900               END-IF                                                     
027000           END-IF.                                                        
027100           MOVE ZERO                  TO WK-SEC-COUNT                     
027200                                          WK-TOTAL-TOKENS                 
027300                                          WK-SUM-WEIGHT.                  
027400           PERFORM 0620-CLEAR-VECTOR THRU 0620-EXIT                       
027500                   VARYING WK-VW-IX FROM 1 BY 1                           
027600                   UNTIL WK-VW-IX > 8.                                    
027700       0600-EXIT.                                                         
027800           EXIT.                                                          
027900      *                                                                   
028000       0610-EMIT-CASE.                                                    
028100           MOVE WK-PRIOR-CASE-ID      TO CE-CASE-ID.                      
028200           PERFORM 0630-ROUND-VECTOR THRU 0630-EXIT                       
028300                   VARYING WK-VW-IX FROM 1 BY 1                           
028400                   UNTIL WK-VW-IX > 8.                                    
028500           MOVE WK-TOTAL-TOKENS       TO CE-TOTAL-TOKENS.                 
028600           MOVE WK-SEC-COUNT          TO CE-SECTION-COUNT.                
028700           COMPUTE CE-AVG-TOKENS ROUNDED =                                
028800                   WK-TOTAL-TOKENS / WK-SEC-COUNT.                        
028900           MOVE WK-PRIOR-CASE-ID      TO PD-CASE-CASE-ID.                 
029000           MOVE SPACE                 TO CE-TERM                          
029100                                          CE-DOCKET.                      
029200           CALL PGM-X61D004 USING PD-CASE-IN                              
029300                                  PD-CASE-OUT                             
029400                                  MR                                      
029500               ON EXCEPTION                                               
029600                   PERFORM 0640-CALL-FAILED THRU 0640-EXIT                
029700               NOT ON EXCEPTION                                           
029800                   MOVE PD-CASE-TERM    TO CE-TERM                        
029900                   MOVE PD-CASE-DOCKET  TO CE-DOCKET                      
030000           END-CALL.                                                      
030100           WRITE CASE-EMB-OUT-REC.                                        
030200           IF NOT CEO-FILE-OK                                             
030300               DISPLAY 'X61D003 CASE-EMB-OUT WRITE ERR FS='               
030400                       CEO-FS                                             
030500               PERFORM 0950-ABEND THRU 0950-EXIT                          
030600           END-IF.                                                        
030700           ADD 1                      TO WK-CASES-WRITTEN.                
030800       0610-EXIT.                                                         
030900           EXIT.                                                          
031000      *                                                                   
031100       0620-CLEAR-VECTOR.                                                 
031200           MOVE ZERO                  TO WK-SUM-VW (WK-VW-IX).            
031300       0620-EXIT.                                                         
031400           EXIT.                                                          
031500      *                                                                   
031600       0630-ROUND-VECTOR.                                                 
031700           COMPUTE CE-VECTOR-EL (WK-VW-IX) ROUNDED =                      
031800                   WK-SUM-VW (WK-VW-IX) / WK-SUM-WEIGHT.                  
031900       0630-EXIT.                                                         
032000           EXIT.                                                          
032100      *                                                                   
032200       0640-CALL-FAILED.                                                  
032300           MOVE 27                    TO MR-RESULT.                       
032400           MOVE 'CALL TO X61D004 RAISED AN EXCEPTION'                     
032500                                       TO MR-DESCRIPTION.                 
032600           MOVE WK-PRIOR-CASE-ID      TO MR-POSITION.                     
032700           MOVE WK-PRIOR-CASE-ID      TO WK-CASE-TRACE-LINE.              
032800           DISPLAY 'X61D003 ' MR-DESCRIPTION ' CASE='                     
032900                   WK-CASE-TRACE-FIRST12 WK-CASE-TRACE-LAST12.            
033000       0640-EXIT.                                                         
033100           EXIT.                                                          
033200      *                                                                   
033300       0800-PRINT-TOTALS.                                                 
033400           MOVE RUN-DATE-DISPLAY       TO WK-HDR-DATE.                    
033500           WRITE RUN-REPORT-LINE FROM WK-HDR-LINE1                        
033600                 AFTER ADVANCING C01.                                     
033700           MOVE SPACE                  TO WK-DETAIL-LINE.                 
033800           MOVE 'CASES WRITTEN'        TO WK-DET-LABEL.                   
033900           MOVE WK-CASES-WRITTEN       TO WK-DET-VALUE.                   
034000           WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                      
034100                 AFTER ADVANCING 2.                                       
034200           MOVE SPACE                  TO WK-DETAIL-LINE.                 
034300           MOVE 'CASES DROPPED (INELIGIBLE)' TO WK-DET-LABEL.             
034400           MOVE WK-CASES-DROPPED       TO WK-DET-VALUE.                   
034500           WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                      
034600                 AFTER ADVANCING 1.                                       
034700           MOVE SPACE                  TO WK-DETAIL-LINE.                 
034800           MOVE 'GRAND TOTAL TOKENS'   TO WK-DET-LABEL.                   
034900           MOVE WK-GRAND-TOTAL-TOKENS  TO WK-DET-VALUE.                   
035000           WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                      
035100                 AFTER ADVANCING 1.                                       
035200       0800-EXIT.                                                         
035300           EXIT.                                                          
035400      *                                                                   
035500       0900-TERMINATE.                                                    
035600           CLOSE SECTION-VECTOR-IN                                        
035700                 CASE-EMB-OUT                                             
035800                 RUN-REPORT.                                              
035900       0900-EXIT.                                                         
036000           EXIT.                                                          
036100      *                                                                   
036200       0950-ABEND.                                                        
036300           DISPLAY 'X61D003 ABEND FS=' WK-FS-TRACE-CHARS.                 
036400           MOVE 16                    TO RETURN-CODE.                     
036500           CLOSE SECTION-VECTOR-IN                                        
036600                 CASE-EMB-OUT                                             
036700                 RUN-REPORT.                                              
036800           STOP RUN.                                                      
036900       0950-EXIT.                                                         
037000           EXIT.                                                          
