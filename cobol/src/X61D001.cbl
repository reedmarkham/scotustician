000100      CBL OPT(2)                                                          
000200       IDENTIFICATION DIVISION.                                           
000300       PROGRAM-ID. X61D001.                                               
000400       AUTHOR.     RUSSO.                                                 
000500       INSTALLATION. MILANO DATA CENTER.                                  
000600       DATE-WRITTEN. 01/14/87.                                            
000700       DATE-COMPILED. 01/14/87.                                           
000800       SECURITY.   NONE.                                                  
000900      *----------------------------------------------------------         
001000      * X61D001                                                           
001100      * **++ incremental ingest diff and candidate-case checking          
001200      *      for the oral-argument batch suite (rules U1/U2,              
001300      *      ticket MI3102.PSPS.SCOA)                                     
001400      *----------------------------------------------------------         
001500      * CHANGE LOG                                                        
001600      *----------------------------------------------------------         
001700      * DATE      BY   REQUEST    DESCRIPTION                             
001800      * --------  ---  ---------  ----------------------------            
001900      * 01/14/87  RR   SCOA-001   Original incremental diff               
002000      *                           driver, catalog table loaded            
002100      *                           and searched sequentially.              
002200      * 03/02/87  RR   SCOA-014   MISSING-DOCKET-NUMBER junk              
002300      *                           context added per docket edit.          
002400      * 11/19/88  ALM  SCOA-039   Catalog table widened, moved            
002500      *                           to SEARCH ALL (binary) on the           
002600      *                           sorted catalog.                         
002700      * 06/05/91  RR   SCOA-077   Percentage-new rounding fixed           
002800      *                           to half-up, 1 decimal place.            
002900      * 02/24/94  DG   SCOA-102   Load-summary re-keyed to the            
003000      *                           shop's 132-column print chain.          
003100      * 09/30/98  RR   SCOA-118   Y2K edit: century no longer             
003200      *                           hardcoded to 19, derived from           
003300      *                           the 2-digit date window.                
003400      * 04/11/01  DG   SCOA-131   Junk counts by context added            
003500      *                           to the load-summary footer.             
003600      * 07/19/04  RR   SCOA-159   Catalog/candidate id length was         
003700      *                           hardcoded as 16 in two blank-           
003800      *                           check scans; pulled out to a            
003900      *                           standalone 77-level constant.           
004000      *----------------------------------------------------------         
004100       ENVIRONMENT DIVISION.                                              
004200      *                                                                   
004300       CONFIGURATION SECTION.                                             
004400       SOURCE-COMPUTER.    IBM-370.                                       
004500       OBJECT-COMPUTER.    IBM-370.                                       
004600       SPECIAL-NAMES.                                                     
004700           C01 IS TOP-OF-FORM.                                            
004800      *                                                                   
004900       INPUT-OUTPUT SECTION.                                              
005000       FILE-CONTROL.                                                      
005100           SELECT CATALOG-ID-IN  ASSIGN TO CATIDIN                        
005200                  ORGANIZATION IS LINE SEQUENTIAL                         
005300                  FILE STATUS IS CTI-FS.                                  
005400           SELECT CANDIDATE-IN   ASSIGN TO CANDIN                         
005500                  ORGANIZATION IS LINE SEQUENTIAL                         
005600                  FILE STATUS IS CAN-FS.                                  
005700           SELECT NEW-TASKS-OUT  ASSIGN TO NEWTASK                        
005800                  ORGANIZATION IS LINE SEQUENTIAL                         
005900                  FILE STATUS IS NTK-FS.                                  
006000           SELECT JUNK-OUT       ASSIGN TO JUNKOUT                        
006100                  ORGANIZATION IS LINE SEQUENTIAL                         
006200                  FILE STATUS IS JNK-FS.                                  
006300           SELECT RUN-REPORT     ASSIGN TO RUNRPT                         
006400                  ORGANIZATION IS LINE SEQUENTIAL                         
006500                  FILE STATUS IS RPT-FS.                                  
006600      **                                                                  
006700       DATA DIVISION.                                                     
006800      *                                                                   
006900       FILE SECTION.                                                      
007000      *                                                                   
007100       FD  CATALOG-ID-IN.                                                 
007200           COPY X61COID REPLACING ==:X:== BY ==CAT==.                     
007300      *                                                                   
007400       FD  CANDIDATE-IN.                                                  
007500           COPY X61CCAN.                                                  
007600      *                                                                   
007700       FD  NEW-TASKS-OUT.                                                 
007800           COPY X61COID REPLACING ==:X:== BY ==TSK==.                     
007900      *                                                                   
008000       FD  JUNK-OUT.                                                      
008100           COPY X61CJK.                                                   
008200      *                                                                   
008300       FD  RUN-REPORT.                                                    
008400       01  RUN-REPORT-LINE               PIC X(132).                      
008500      *                                                                   
008600       WORKING-STORAGE SECTION.                                           
008700      *                                                                   
008800       77  WK-CAT-ID-LEN               PIC 9(2) COMP VALUE 16.            
008900      *                                                                   
009000       01  WK-FILE-STATUSES.                                              
009100           03  CTI-FS                     PIC XX.                         
009200               88  CTI-FILE-OK                 VALUE '00'.                
009300               88  CTI-FILE-EOF                VALUE '10'.                
009400           03  CAN-FS                     PIC XX.                         
009500               88  CAN-FILE-OK                 VALUE '00'.                
009600               88  CAN-FILE-EOF                VALUE '10'.                
009700           03  NTK-FS                     PIC XX.                         
009800               88  NTK-FILE-OK                 VALUE '00'.                
009900           03  JNK-FS                     PIC XX.                         
010000               88  JNK-FILE-OK                 VALUE '00'.                
010100           03  RPT-FS                     PIC XX.                         
010200               88  RPT-FILE-OK                 VALUE '00'.                
010300           03  FILLER                    PIC X(02) VALUE SPACE.           
010400       01  WK-FS-TRACE REDEFINES WK-FILE-STATUSES.                        
010500           03  WK-FS-TRACE-CHARS         PIC X(12).                       
010600      *                                                                   
010700       01  WK-SWITCHES.                                                   
010800           03  WK-CAN-EOF-SW              PIC X     VALUE 'N'.            
010900               88  CAN-EOF                     VALUE 'Y'.                 
011000           03  WK-CTI-FOUND-SW            PIC X     VALUE 'N'.            
011100               88  CTI-FOUND                   VALUE 'Y'.                 
011200           03  FILLER                     PIC X(02) VALUE SPACE.          
011300      *                                                                   
011400       01  WK-BLANK-CHECK-AREA.                                           
011500           03  WK-CTI-LINE-SW             PIC X     VALUE 'N'.            
011600               88  WK-CTI-LINE-BLANK          VALUE 'Y'.                  
011700           03  WK-CTI-ID-CHECK            PIC X(16) VALUE SPACE.          
011800           03  WK-CTI-ID-CHECK-R REDEFINES WK-CTI-ID-CHECK.               
011900               05  WK-CTI-CK-CHAR OCCURS 16 TIMES                         
012000                              INDEXED BY WK-CTI-CK-IX PIC X(1).           
012100           03  WK-CAN-LINE-SW             PIC X     VALUE 'N'.            
012200               88  WK-CAN-LINE-BLANK          VALUE 'Y'.                  
012300           03  WK-CAN-ID-CHECK            PIC X(16) VALUE SPACE.          
012400           03  WK-CAN-ID-CHECK-R REDEFINES WK-CAN-ID-CHECK.               
012500               05  WK-CAN-CK-CHAR OCCURS 16 TIMES                         
012600                              INDEXED BY WK-CAN-CK-IX PIC X(1).           
012700           03  FILLER                    PIC X(02) VALUE SPACE.           
012800      *                                                                   
012900       01  WK-COUNTERS.                                                   
013000           03  WK-CASES-TOTAL            PIC 9(7) COMP VALUE ZERO.        
013100           03  WK-CASES-WITH-DOCKET      PIC 9(7) COMP VALUE ZERO.        
013200           03  WK-CASES-WITH-OA          PIC 9(7) COMP VALUE ZERO.        
013300           03  WK-CASES-SKIPPED          PIC 9(7) COMP VALUE ZERO.        
013400           03  WK-OAS-CHECKED            PIC 9(7) COMP VALUE ZERO.        
013500           03  WK-OAS-EXIST-SKIPPED      PIC 9(7) COMP VALUE ZERO.        
013600           03  WK-OAS-NEW                PIC 9(7) COMP VALUE ZERO.        
013700           03  WK-JUNK-NON-DICT-CTR      PIC 9(7) COMP VALUE ZERO.        
013800           03  WK-JUNK-NO-DOCKET-CTR     PIC 9(7) COMP VALUE ZERO.        
013900           03  FILLER                    PIC X(02) VALUE SPACE.           
014000      *                                                                   
014100       01  WK-PERCENT-AREA.                                               
014200           03  WK-PCT-NEW                 PIC 999V9.                      
014300           03  WK-PCT-NEW-EDIT            PIC ZZ9.9.                      
014400           03  FILLER                     PIC X(02) VALUE SPACE.          
014500      *                                                                   
014600       01  CATALOG-TABLE-AREA.                                            
014700           03  CTI-TOT                   PIC 9(5) COMP VALUE ZERO.        
014800           03  FILLER                    PIC X(02) VALUE SPACE.           
014900           03  CTI-TB.                                                    
015000               05  CTI-ID-EL OCCURS 0 TO 20000                            
015100                       DEPENDING ON CTI-TOT                               
015200                       ASCENDING KEY IS CTI-ID-EL                         
015300                       INDEXED BY CTI-IX   PIC X(16).                     
015400      *                                                                   
015500       COPY X61WRK.                                                       
015600      *                                                                   
015700       01  WK-HDR-LINE1.                                                  
015800           03  FILLER                     PIC X(44) VALUE SPACE.          
015900           03  FILLER                     PIC X(24)                       
016000               VALUE 'SCOA INGEST LOAD SUMMARY'.                          
016100           03  FILLER                     PIC X(22) VALUE SPACE.          
016200           03  WK-HDR-DATE                PIC X(10).                      
016300           03  FILLER                     PIC X(2) VALUE SPACE.           
016400           03  FILLER                     PIC X(5) VALUE 'PAGE '.         
016500           03  WK-HDR-PAGE                PIC ZZZ9.                       
016600           03  FILLER                     PIC X(21) VALUE SPACE.          
016700      *                                                                   
016800       01  WK-DETAIL-LINE.                                                
016900           03  WK-DET-LABEL               PIC X(30).                      
017000           03  FILLER                     PIC X(2) VALUE SPACE.           
017100           03  WK-DET-VALUE               PIC Z(6)9.                      
017200           03  FILLER                     PIC X(4) VALUE SPACE.           
017300           03  WK-DET-VALUE-EDIT          PIC ZZ9.9.                      
017400           03  FILLER                     PIC X(85) VALUE SPACE.          
017500      *                                                                   
017600       PROCEDURE DIVISION.                                                
017700      *                                                                   
017800       0000-MAIN-LINE.                                                    
017900           PERFORM 0100-INITIALIZE THRU 0100-EXIT.                        
018000           PERFORM 0200-LOAD-CATALOG-TABLE THRU 0200-EXIT.                
018100           PERFORM 0300-READ-CANDIDATE THRU 0300-EXIT.                    
018200           PERFORM 0400-PROCESS-CANDIDATE THRU 0400-EXIT                  
018300                   UNTIL CAN-EOF.                                         
018400           PERFORM 0800-PRINT-LOAD-SUMMARY THRU 0800-EXIT.                
018500           PERFORM 0900-TERMINATE THRU 0900-EXIT.                         
018600           STOP RUN.                                                      
018700       0000-EXIT.                                                         
018800           EXIT.                                                          
018900      *                                                                   
019000       0100-INITIALIZE.                                                   
019100           OPEN INPUT  CATALOG-ID-IN                                      
019200                INPUT  CANDIDATE-IN                                       
019300                OUTPUT NEW-TASKS-OUT                                      
019400                OUTPUT JUNK-OUT                                           
019500                OUTPUT RUN-REPORT.                                        
019600           IF NOT CTI-FILE-OK                                             
019700               DISPLAY 'X61D001 CATALOG-ID-IN OPEN ERR FS=' CTI-FS        
019800               PERFORM 0950-ABEND THRU 0950-EXIT                          
019900           END-IF.                                                        
020000           IF NOT CAN-FILE-OK                                             
020100               DISPLAY 'X61D001 CANDIDATE-IN OPEN ERR FS=' CAN-FS         
020200               PERFORM 0950-ABEND THRU 0950-EXIT                          
020300           END-IF.                                                        
020400           ACCEPT RUN-DATE-RAW FROM DATE.                                 
020500           IF RUN-DATE-YY < 50                                            
020600               MOVE 20                TO RUN-DATE-CC                      
020700           ELSE                                                           
020800               MOVE 19                TO RUN-DATE-CC                      
020900           END-IF.                                                        
021000           MOVE RUN-DATE-CC           TO RUN-DATE-DSP-CCYY (1:2).         
021100           MOVE RUN-DATE-YY           TO RUN-DATE-DSP-CCYY (3:2).         
021200           MOVE RUN-DATE-MM           TO RUN-DATE-DSP-MM.                 
021300           MOVE RUN-DATE-DD           TO RUN-DATE-DSP-DD.                 
021400           MOVE 1                     TO RUN-PAGE-NO.                     
021500       0100-EXIT.                                                         
021600           EXIT.                                                          
021700      *                                                                   
021800       0200-LOAD-CATALOG-TABLE.                                           
021900      * catalog must arrive sorted ascending on OAID-CAT-ID so            
022000      * 0710 below can SEARCH ALL it (binary lookup)                      
022100           PERFORM 0210-READ-CATALOG THRU 0210-EXIT.                      
022200           PERFORM 0220-ADD-CATALOG-ROW THRU 0220-EXIT                    
022300                   UNTIL CTI-FILE-EOF.                                    
022400       0200-EXIT.                                                         
022500           EXIT.                                                          
022600      *                                                                   
022700       0210-READ-CATALOG.                                                 
022800           READ CATALOG-ID-IN.                                            
022900           IF NOT CTI-FILE-OK AND NOT CTI-FILE-EOF                        
023000               DISPLAY 'X61D001 CATALOG-ID-IN READ ERR FS=' CTI-FS        
023100               PERFORM 0950-ABEND THRU 0950-EXIT                          
023200           END-IF.                                                        
023300       0210-EXIT.                                                         
023400           EXIT.                                                          
023500      *                                                                   
023600       0220-ADD-CATALOG-ROW.                                              
023700           MOVE OAID-CAT-ID           TO WK-CTI-ID-CHECK.                 
023800           MOVE 'N'                   TO WK-CTI-LINE-SW.                  
023900           SET WK-CTI-CK-IX           TO 1.                               
024000           PERFORM 0221-SCAN-CTI-BLANK THRU 0221-EXIT                     
024100                   UNTIL WK-CTI-CK-IX > WK-CAT-ID-LEN                     
024200                      OR WK-CTI-LINE-BLANK.                               
024300           IF WK-CTI-LINE-BLANK                                           
024400               DISPLAY 'X61D001 CATALOG-ID-IN BLANK ID REJECTED'          
024500               PERFORM 0950-ABEND THRU 0950-EXIT                          
024600           END-IF.                                                        
024700           ADD 1                      TO CTI-TOT.                         
024800           MOVE OAID-CAT-ID           TO CTI-ID-EL (CTI-TOT).             
024900           PERFORM 0210-READ-CATALOG THRU 0210-EXIT.                      
025000       0220-EXIT.                                                         
025100           EXIT.                                                          
025200      *                                                                   
025300       0221-SCAN-CTI-BLANK.                                               
025400           IF WK-CTI-CK-CHAR (WK-CTI-CK-IX) NOT = SPACE                   
025500               MOVE 'N'                TO WK-CTI-LINE-SW                  
025600           ELSE                                                           
025700               MOVE 'Y'                TO WK-CTI-LINE-SW                  
025800               SET WK-CTI-CK-IX UP BY 1                                   
025900           END-IF.                                                        
026000       0221-EXIT.                                                         
026100           EXIT.                                                          
026200      *                                                                   
026300       0300-READ-CANDIDATE.                                               
026400           MOVE 'N'                   TO WK-CAN-LINE-SW.                  
026500           PERFORM 0310-READ-ONE THRU 0310-EXIT                           
026600                   UNTIL CAN-EOF OR NOT WK-CAN-LINE-BLANK.                
026700       0300-EXIT.                                                         
026800           EXIT.                                                          
026900      *                                                                   
027000       0310-READ-ONE.                                                     
027100           READ CANDIDATE-IN.                                             
027200           IF CAN-FILE-EOF                                                
027300               MOVE 'Y'                TO WK-CAN-EOF-SW                   
027400               MOVE 'N'                TO WK-CAN-LINE-SW                  
027500           ELSE                                                           
027600               IF NOT CAN-FILE-OK                                         
027700                   DISPLAY 'X61D001 CANDIDATE-IN READ ERR FS='            
027800                           CAN-FS                                         
027900                   PERFORM 0950-ABEND THRU 0950-EXIT                      
028000               ELSE                                                       
028100                   PERFORM 0320-CHECK-CAN-BLANK THRU 0320-EXIT            
028200               END-IF                                                     
028300           END-IF.                                                        
028400       0310-EXIT.                                                         
028500           EXIT.                                                          
028600      *                                                                   
028700       0320-CHECK-CAN-BLANK.                                              
028800           MOVE CD-OA-ID               TO WK-CAN-ID-CHECK.                
028900           MOVE 'Y'                    TO WK-CAN-LINE-SW.                 
029000           SET WK-CAN-CK-IX            TO 1.                              
029100           PERFORM 0330-SCAN-CAN THRU 0330-EXIT                           
029200                   UNTIL WK-CAN-CK-IX > WK-CAT-ID-LEN                     
029300                      OR NOT WK-CAN-LINE-BLANK.                           
029400       0320-EXIT.                                                         
029500           EXIT.                                                          
029600      *                                                                   
029700       0330-SCAN-CAN.                                                     
029800           IF WK-CAN-CK-CHAR (WK-CAN-CK-IX) NOT = SPACE                   
029900               MOVE 'N'                TO WK-CAN-LINE-SW                  
030000           ELSE                                                           
030100               SET WK-CAN-CK-IX         UP BY 1                           
030200           END-IF.                                                        
030300       0330-EXIT.                                                         
030400           EXIT.                                                          
030500      *                                                                   
030600       0400-PROCESS-CANDIDATE.                                            
030700           ADD 1                      TO WK-CASES-TOTAL.                  
030800           EVALUATE TRUE                                                  
030900               WHEN NOT CD-REC-TYPE-WELL-FORMED                           
031000                   PERFORM 0500-ROUTE-NON-DICT THRU 0500-EXIT             
031100               WHEN CD-HAS-DOCKET-NO                                      
031200                   PERFORM 0600-ROUTE-NO-DOCKET THRU 0600-EXIT            
031300               WHEN OTHER                                                 
031400                   PERFORM 0700-PROCESS-DOCKETED THRU 0700-EXIT           
031500           END-EVALUATE.                                                  
031600           PERFORM 0300-READ-CANDIDATE THRU 0300-EXIT.                    
031700       0400-EXIT.                                                         
031800           EXIT.                                                          
031900      *                                                                   
032000       0500-ROUTE-NON-DICT.                                               
032100           ADD 1                      TO WK-CASES-SKIPPED                 
032200                                          WK-JUNK-NON-DICT-CTR.           
032300           MOVE CD-TERM               TO JK-TERM.                         
032400           MOVE 'NON-DICT-CASE'       TO JK-CONTEXT.                      
032500           MOVE CANDIDATE-IN-REC      TO JK-ITEM.                         
032600           PERFORM 0750-WRITE-JUNK THRU 0750-EXIT.                        
032700       0500-EXIT.                                                         
032800           EXIT.                                                          
032900      *                                                                   
033000       0600-ROUTE-NO-DOCKET.                                              
033100           ADD 1                      TO WK-CASES-SKIPPED                 
033200                                          WK-JUNK-NO-DOCKET-CTR.          
033300           MOVE CD-TERM               TO JK-TERM.                         
033400           MOVE 'MISSING-DOCKET-NUMBER' TO JK-CONTEXT.                    
033500           MOVE CANDIDATE-IN-REC      TO JK-ITEM.                         
033600           PERFORM 0750-WRITE-JUNK THRU 0750-EXIT.                        
033700       0600-EXIT.                                                         
033800           EXIT.                                                          
033900      *                                                                   
034000       0700-PROCESS-DOCKETED.                                             
034100           ADD 1                      TO WK-CASES-WITH-DOCKET             
034200                                          WK-OAS-CHECKED.                 
034300           PERFORM 0710-SEARCH-CATALOG THRU 0710-EXIT.                    
034400           IF CTI-FOUND                                                   
034500               ADD 1                  TO WK-OAS-EXIST-SKIPPED             
034600                                          WK-CASES-SKIPPED                
034700           ELSE                                                           
034800               ADD 1                  TO WK-OAS-NEW                       
034900                                          WK-CASES-WITH-OA                
035000               MOVE CD-OA-ID          TO OAID-TSK-ID                      
035100               PERFORM 0760-WRITE-NEW-TASK THRU 0760-EXIT                 
035200           END-IF.                                                        
035300       0700-EXIT.                                                         
035400           EXIT.                                                          
035500      *                                                                   
035600       0710-SEARCH-CATALOG.                                               
035700           MOVE 'N'                   TO WK-CTI-FOUND-SW.                 
035800           IF CTI-TOT > 0                                                 
035900               SEARCH ALL CTI-ID-EL                                       
036000                   AT END                                                 
036100                       CONTINUE                                           
036200                   WHEN CTI-ID-EL (CTI-IX) EQUAL CD-OA-ID                 
036300                       MOVE 'Y'        TO WK-CTI-FOUND-SW                 
036400               END-SEARCH                                                 
036500           END-IF.                                                        
036600       0710-EXIT.                                                         
036700           EXIT.                                                          
036800      *                                                                   
036900       0750-WRITE-JUNK.                                                   
037000           WRITE JUNK-OUT-REC.                                            
037100           IF NOT JNK-FILE-OK                                             
037200               DISPLAY 'X61D001 JUNK-OUT WRITE ERR FS=' JNK-FS            
037300               PERFORM 0950-ABEND THRU 0950-EXIT                          
037400           END-IF.                                                        
037500       0750-EXIT.                                                         
037600           EXIT.                                                          
037700      *                                                                   
037800       0760-WRITE-NEW-TASK.                                               
037900           WRITE NEW-TASKS-OUT-REC.                                       
038000           IF NOT NTK-FILE-OK                                             
038100               DISPLAY 'X61D001 NEW-TASKS-OUT WRITE ERR FS='              
038200                       NTK-FS                                             
038300               PERFORM 0950-ABEND THRU 0950-EXIT                          
038400           END-IF.                                                        
038500       0760-EXIT.                                                         
038600           EXIT.                                                          
038700      *                                                                   
038800       0800-PRINT-LOAD-SUMMARY.                                           
038900           IF WK-OAS-CHECKED = 0                                          
039000               MOVE ZERO               TO WK-PCT-NEW                      
039100           ELSE                                                           
039200               COMPUTE WK-PCT-NEW ROUNDED =                               
039300                       WK-OAS-NEW / WK-OAS-CHECKED * 100                  
039400           END-IF.                                                        
039500           MOVE WK-PCT-NEW             TO WK-PCT-NEW-EDIT.                
039600           MOVE RUN-DATE-DISPLAY       TO WK-HDR-DATE.                    
039700           MOVE RUN-PAGE-NO            TO WK-HDR-PAGE.                    
039800           WRITE RUN-REPORT-LINE FROM WK-HDR-LINE1                        
039900                 AFTER ADVANCING C01.                                     
040000           PERFORM 0810-PRINT-DETAIL THRU 0810-EXIT.                      
040100       0800-EXIT.                                                         
040200           EXIT.                                                          
040300      *                                                                   
040400       0810-PRINT-DETAIL.                                                 
040500           MOVE SPACE                  TO WK-DETAIL-LINE.                 
040600           MOVE 'CASES TOTAL'          TO WK-DET-LABEL.                   
040700           MOVE WK-CASES-TOTAL         TO WK-DET-VALUE.                   
040800           WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                      
040900                 AFTER ADVANCING 2.                                       
041000           MOVE SPACE                  TO WK-DETAIL-LINE.                 
041100           MOVE 'CASES WITH DOCKET NUMBER' TO WK-DET-LABEL.               
041200           MOVE WK-CASES-WITH-DOCKET   TO WK-DET-VALUE.                   
041300           WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                      
041400                 AFTER ADVANCING 1.                                       
041500           MOVE SPACE                  TO WK-DETAIL-LINE.                 
041600           MOVE 'CASES WITH NEW ARGUMENT' TO WK-DET-LABEL.                
041700           MOVE WK-CASES-WITH-OA       TO WK-DET-VALUE.                   
041800           WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                      
041900                 AFTER ADVANCING 1.                                       
042000           MOVE SPACE                  TO WK-DETAIL-LINE.                 
042100           MOVE 'CASES SKIPPED'        TO WK-DET-LABEL.                   
042200           MOVE WK-CASES-SKIPPED       TO WK-DET-VALUE.                   
042300           WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                      
042400                 AFTER ADVANCING 1.                                       
042500           MOVE SPACE                  TO WK-DETAIL-LINE.                 
042600           MOVE 'ARGUMENTS CHECKED'    TO WK-DET-LABEL.                   
042700           MOVE WK-OAS-CHECKED         TO WK-DET-VALUE.                   
042800           WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                      
042900                 AFTER ADVANCING 2.                                       
043000           MOVE SPACE                  TO WK-DETAIL-LINE.                 
043100           MOVE 'EXISTING ARGUMENTS SKIPPED' TO WK-DET-LABEL.             
043200           MOVE WK-OAS-EXIST-SKIPPED   TO WK-DET-VALUE.                   
043300           WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                      
043400                 AFTER ADVANCING 1.                                       
043500           MOVE SPACE                  TO WK-DETAIL-LINE.                 
043600           MOVE 'NEW ARGUMENTS TO DOWNLOAD' TO WK-DET-LABEL.              
043700           MOVE WK-OAS-NEW             TO WK-DET-VALUE.                   
043800           WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                      
043900                 AFTER ADVANCING 1.                                       
044000           MOVE SPACE                  TO WK-DETAIL-LINE.                 
044100           MOVE 'PERCENTAGE NEW'       TO WK-DET-LABEL.                   
044200           MOVE WK-PCT-NEW-EDIT        TO WK-DET-VALUE-EDIT.              
044300           WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                      
044400                 AFTER ADVANCING 1.                                       
044500           MOVE SPACE                  TO WK-DETAIL-LINE.                 
044600           MOVE 'JUNK - NON-DICT-CASE' TO WK-DET-LABEL.                   
044700           MOVE WK-JUNK-NON-DICT-CTR   TO WK-DET-VALUE.                   
044800           WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                      
044900                 AFTER ADVANCING 2.                                       
045000           MOVE SPACE                  TO WK-DETAIL-LINE.                 
045100           MOVE 'JUNK - MISSING DOCKET NUMBER' TO WK-DET-LABEL.           
045200           MOVE WK-JUNK-NO-DOCKET-CTR  TO WK-DET-VALUE.                   
045300           WRITE RUN-REPORT-LINE FROM WK-DETAIL-LINE                      
045400                 AFTER ADVANCING 1.                                       
045500       0810-EXIT.                                                         
045600           EXIT.                                                          
045700      *                                                                   
045800       0900-TERMINATE.                                                    
045900           CLOSE CATALOG-ID-IN                                            
046000                 CANDIDATE-IN                                             
046100                 NEW-TASKS-OUT                                            
046200                 JUNK-OUT                                                 
046300                 RUN-REPORT.                                              
046400       0900-EXIT.                                                         
046500           EXIT.                                                          
046600      *                                                                   
046700       0950-ABEND.                                                        
046800           DISPLAY 'X61D001 ABEND FS=' WK-FS-TRACE-CHARS.                 
046900           MOVE 16                    TO RETURN-CODE.                     
047000           CLOSE CATALOG-ID-IN                                            
047100                 CANDIDATE-IN                                             
047200                 NEW-TASKS-OUT                                            
047300                 JUNK-OUT                                                 
047400                 RUN-REPORT.                                              
047500           STOP RUN.                                                      
047600       0950-EXIT.                                                         
047700           EXIT.                                                          
