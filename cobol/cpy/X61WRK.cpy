000100* **++ generic run-stamp / page-control work area                         
000200 01 RUN-STAMP-AREA.                                                       
000300   03 RUN-DATE-RAW                   PIC 9(6) VALUE ZERO.                 
000400   03 RUN-DATE-RAW-R REDEFINES RUN-DATE-RAW.                              
000500     05 RUN-DATE-YY                  PIC 9(2).                            
000600     05 RUN-DATE-MM                  PIC 9(2).                            
000700     05 RUN-DATE-DD                  PIC 9(2).                            
000800   03 RUN-DATE-CC                    PIC 9(2) VALUE 19.                   
000900   03 RUN-DATE-DISPLAY.                                                   
001000     05 RUN-DATE-DSP-CCYY            PIC 9(4).                            
001100     05 FILLER                       PIC X VALUE '/'.                     
001200     05 RUN-DATE-DSP-MM              PIC 9(2).                            
001300     05 FILLER                       PIC X VALUE '/'.                     
001400     05 RUN-DATE-DSP-DD              PIC 9(2).                            
001500   03 RUN-TIME-RAW                   PIC 9(8) VALUE ZERO.                 
001600   03 RUN-TIME-RAW-R REDEFINES RUN-TIME-RAW.                              
001700     05 RUN-TIME-HH                  PIC 9(2).                            
001800     05 RUN-TIME-MM                  PIC 9(2).                            
001900     05 RUN-TIME-SS                  PIC 9(2).                            
002000     05 RUN-TIME-HS                  PIC 9(2).                            
002100   03 RUN-PAGE-NO                    PIC 9(4) COMP VALUE ZERO.            
002200   03 RUN-LINE-NO                    PIC 9(3) COMP VALUE ZERO.            
002300   03 FILLER                         PIC X(8).                            
