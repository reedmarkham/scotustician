000100* **++ output area for the term/docket parse subprogram (rule U9)         
000200 01 PD-:X:-OUT.                                                           
000300   03 PD-:X:-TERM                    PIC X(4).                            
000400   03 PD-:X:-DOCKET                  PIC X(19).                           
000500   03 FILLER                         PIC X(02) VALUE SPACE.               
