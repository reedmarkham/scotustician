000100* **++ test-case area for X61DTS01 (rule U9 parse subprogram tests        
000200 01 TCIN-REC.                                                             
000300   03 TCIN-DESCRIPTION               PIC X(40).                           
000400   03 FILLER                         PIC X(1).                            
000500   03 TCIN-CASE-ID                   PIC X(24).                           
000600   03 FILLER                         PIC X(1).                            
000700   03 TCIN-EXPECTED-TERM             PIC X(4).                            
000800   03 FILLER                         PIC X(1).                            
000900   03 TCIN-EXPECTED-DOCKET           PIC X(19).                           
