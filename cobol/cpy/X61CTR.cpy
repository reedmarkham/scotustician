000100* **++ raw transcript text-block area (input to rule U3)                  
000200 01 TRANSCRIPT-IN-REC.                                                    
000300   03 TI-CASE-ID                     PIC X(24).                           
000400   03 TI-OA-ID                       PIC X(16).                           
000500   03 TI-SECTION-NO                  PIC 9(3).                            
000600   03 TI-TURN-NO                     PIC 9(4).                            
000700   03 TI-SPEAKER-ID                  PIC X(10).                           
000800   03 TI-SPEAKER-NAME                PIC X(30).                           
000900   03 TI-START-MS                    PIC 9(9).                            
001000   03 TI-END-MS                      PIC 9(9).                            
001100   03 TI-TEXT                        PIC X(200).                          
001200   03 FILLER                         PIC X(02) VALUE SPACE.               
