000100* **++ stored/loaded file-key area, templated per list (rule U8)          
000200 01 SK-:X:-REC.                                                           
000300   03 SK-:X:-KEY                     PIC X(64).                           
000400   03 FILLER                         PIC X(02) VALUE SPACE.               
