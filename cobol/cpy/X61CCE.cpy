000100* **++ case-level weighted embedding area (output of rule U5)             
000200 01 CASE-EMB-OUT-REC.                                                     
000300   03 CE-CASE-ID                     PIC X(24).                           
000400   03 CE-TERM                        PIC X(4).                            
000500   03 CE-DOCKET                      PIC X(19).                           
000600   03 CE-VECTOR-EL OCCURS 8 TIMES                                         
000700                    INDEXED BY CE-VEC-IX                                  
000800                                       PIC S9(1)V9(6)                     
000900                                       SIGN LEADING SEPARATE.             
001000   03 CE-TOTAL-TOKENS                PIC 9(8).                            
001100   03 CE-SECTION-COUNT               PIC 9(4).                            
001200   03 CE-AVG-TOKENS                  PIC 9(6)V9(2).                       
001300   03 FILLER                         PIC X(02) VALUE SPACE.               
