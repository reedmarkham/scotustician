000100* **++ clustered case map-point area (input to rule U6)                   
000200 01 CLUSTER-IN-REC.                                                       
000300   03 CL-CASE-ID                     PIC X(24).                           
000400   03 CL-DOCKET                      PIC X(24).                           
000500   03 CL-CLUSTER-ID                  PIC S9(3)                            
000600                                       SIGN LEADING SEPARATE.             
000700     88 CL-IS-NOISE                    VALUE -1.                          
000800   03 CL-X                           PIC S9(4)V9(4)                       
000900                                       SIGN LEADING SEPARATE.             
001000   03 CL-Y                           PIC S9(4)V9(4)                       
001100                                       SIGN LEADING SEPARATE.             
001200   03 CL-TOTAL-TOKENS                PIC 9(8).                            
001300   03 CL-SECTION-COUNT               PIC 9(4).                            
001400   03 FILLER                         PIC X(02) VALUE SPACE.               
