000100* **++ candidate case area (incremental diff input, rule U1/U2)           
000200 01 CANDIDATE-IN-REC.                                                     
000300   03 CD-REC-TYPE                    PIC X(1).                            
000400     88 CD-REC-TYPE-WELL-FORMED        VALUE 'D'.                         
000500   03 CD-TERM                        PIC 9(4).                            
000600   03 CD-DOCKET                      PIC X(19).                           
000700   03 CD-HAS-DOCKET                  PIC X(1).                            
000800     88 CD-HAS-DOCKET-YES              VALUE 'Y'.                         
000900     88 CD-HAS-DOCKET-NO               VALUE 'N'.                         
001000   03 CD-OA-ID                       PIC X(16).                           
001100   03 FILLER                         PIC X(02) VALUE SPACE.               
