000100* **++ call-result area, shared by CALLed subprograms                     
000200 01 MR.                                                                   
000300   03 MR-RESULT                      PIC 9(2) COMP VALUE ZERO.            
000400   03 MR-DESCRIPTION                 PIC X(60) VALUE SPACE.               
000500   03 MR-POSITION                    PIC X(30) VALUE SPACE.               
000600   03 FILLER                         PIC X(02) VALUE SPACE.               
