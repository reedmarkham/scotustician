000100* **++ generic oral-argument-id area (catalog / new-tasks lists)          
000200 01 OAID-:X:-REC.                                                         
000300   03 OAID-:X:-ID                    PIC X(16).                           
000400   03 FILLER                         PIC X(01) VALUE SPACE.               
