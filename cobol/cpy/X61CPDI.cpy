000100* **++ input area for the term/docket parse subprogram (rule U9)          
000200 01 PD-:X:-IN.                                                            
000300   03 PD-:X:-CASE-ID                 PIC X(24).                           
000400   03 FILLER                         PIC X(02) VALUE SPACE.               
