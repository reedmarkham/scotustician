000100* **++ parsed utterance area (output of rule U3)                          
000200 01 UTTERANCE-OUT-REC.                                                    
000300   03 UT-CASE-ID                     PIC X(24).                           
000400   03 UT-OA-ID                       PIC X(16).                           
000500   03 UT-UTTERANCE-INDEX             PIC 9(6).                            
000600   03 UT-SECTION-NO                  PIC 9(3).                            
000700   03 UT-SPEAKER-ID                  PIC X(10).                           
000800   03 UT-SPEAKER-NAME                PIC X(30).                           
000900   03 UT-WORD-COUNT                  PIC 9(5).                            
001000   03 UT-TOKEN-COUNT                 PIC 9(5).                            
001100   03 UT-CHAR-START                  PIC 9(8).                            
001200   03 UT-CHAR-END                    PIC 9(8).                            
001300   03 UT-START-MS                    PIC 9(9).                            
001400   03 UT-END-MS                      PIC 9(9).                            
001500   03 UT-TEXT                        PIC X(200).                          
001600   03 FILLER                         PIC X(02) VALUE SPACE.               
