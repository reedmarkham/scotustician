000100* **++ section chunk area (output of rule U4)                             
000200 01 CHUNK-OUT-REC.                                                        
000300   03 CH-CASE-ID                     PIC X(24).                           
000400   03 CH-OA-ID                       PIC X(16).                           
000500   03 CH-SECTION-ID                  PIC 9(3).                            
000600   03 CH-WORD-COUNT                  PIC 9(6).                            
000700   03 CH-TOKEN-COUNT                 PIC 9(6).                            
000800   03 CH-START-UTT-IX                PIC 9(6).                            
000900   03 CH-END-UTT-IX                  PIC 9(6).                            
001000   03 CH-UTT-COUNT                   PIC 9(5).                            
001100   03 FILLER                         PIC X(02) VALUE SPACE.               
