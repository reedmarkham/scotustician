000100* **++ junk-route area (rejected cases / arguments, rule U2)              
000200 01 JUNK-OUT-REC.                                                         
000300   03 JK-TERM                        PIC 9(4).                            
000400   03 JK-CONTEXT                     PIC X(30).                           
000500     88 JK-NON-DICT-CASE               VALUE 'NON-DICT-CASE'.             
000600     88 JK-MISSING-DOCKET              VALUE 'MISSING-DOCKET-NUMBE        
000700     88 JK-PROCESS-EXCEPTION           VALUE 'PROCESS-CASE-EXCEPTI        
000800   03 JK-ITEM                        PIC X(80).                           
000900   03 FILLER                         PIC X(02) VALUE SPACE.               
