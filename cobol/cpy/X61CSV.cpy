000100* **++ pre-computed section embedding area (input to rule U5)             
000200 01 SECTION-VECTOR-IN-REC.                                                
000300   03 SV-CASE-ID                     PIC X(24).                           
000400   03 SV-SECTION-ID                  PIC 9(3).                            
000500   03 SV-TOKEN-COUNT                 PIC 9(6).                            
000600   03 SV-VECTOR-EL OCCURS 8 TIMES                                         
000700                    INDEXED BY SV-VEC-IX                                  
000800                                       PIC S9(1)V9(6)                     
000900                                       SIGN LEADING SEPARATE.             
001000   03 FILLER                         PIC X(02) VALUE SPACE.               
